000100* ****************************************************************
000200*
000300*             Workforce Scheduling - Seed Data Loader
000400*
000500*           Bulk-loads positions, workers, tasks and raw
000600*           assignments into the Scheduling master files
000700*
000800* ****************************************************************
000900*
001000       identification          division.
001100*      ================================
001200*
001300       program-id.       WFLOAD.
001400*
001500       author.           V B Coen.
001600       installation.     Applewood Computers.
001700       date-written.     02/05/1988.
001800       date-compiled.
001900       security.         Applewood Computers - Internal Use Only.
002000*
002100*      Remarks.
002200*          Bulk seed loader for the Scheduling subsystem.  Loads
002300*          positions, workers and tasks verbatim, skipping any
002400*          duplicate key silently, then turns each raw (task id,
002500*          worker id) seed record into a full assignment record,
002600*          copying the work date and hours from the referenced
002700*          task - a raw record whose task id is not on file is a
002800*          fatal error.  Truncate switch on the control record
002900*          decides whether the four master files are wiped first
003000*          or the seed records are simply appended.
003100*
003200*          Called Modules.  None.
003300*          Files used.
003400*                      WFCTLFIL  Run control (truncate switch).
003500*                      WFPSEED   Position seed records (input).
003600*                      WFWSEED   Worker seed records (input).
003700*                      WFTSEED   Task seed records (input).
003800*                      WFRSEED   Raw assignment seed (input).
003900*                      WFPOSFIL  Position master (output/extend).
004000*                      WFWKRFIL  Worker master (output/extend).
004100*                      WFTSKFIL  Task master (output/extend).
004200*                      WFASGFIL  Assignment master (out/extend).
004300*
004400*          Error messages used.
004500*                      WF001 - WF014.
004600*
004700*      Changes:
004800*      02/05/1988 vbc - 1.0.00 Created.
004900*      14/09/1990 gpw - 1.0.01 Duplicate key skip added to all
005000*                       three master loads, after a bad re-run
005100*                       doubled up the whole worker file.
005200*      23/11/1998 rjt - 1.0.02 Year 2000 review - reviewed the
005300*                       century-windowing on the run-date stamp;
005400*                       task and assignment dates are copied
005500*                       verbatim and need no change.
005600*      19/12/25  vbc - 1.0.03 Ledger review for Nightly build - no
005700*                       functional change, comment tidy only.
005750*      10/08/26  rjt - 1.0.04 Seed/master lookups reworked to use
005760*                       PERFORM ... THRU with early exits, to
005770*                       match the idiom used by wfsched/wfassign.
005800*
005900       environment             division.
006000*      ================================
006100*
006200       configuration            section.
006300       source-computer.         IBM-370.
006400       object-computer.         IBM-370.
006500       special-names.
006600               c01 is TOP-OF-FORM.
006700*
006800       input-output             section.
006900       file-control.
007000               select WF-Control-File   assign to "WFCTLFIL"
007100-                  organization is relative
007200-                  access mode is random
007300-                  relative key is WS-Control-Rrn
007400-                  file status is WF-Ctl-Status.
007500               select WF-Pos-Seed-File  assign to "WFPSEED"
007600-                  organization is sequential
007700-                  file status is WF-Pseed-Status.
007800               select WF-Wkr-Seed-File  assign to "WFWSEED"
007900-                  organization is sequential
008000-                  file status is WF-Wseed-Status.
008100               select WF-Tsk-Seed-File  assign to "WFTSEED"
008200-                  organization is sequential
008300-                  file status is WF-Tseed-Status.
008400               select WF-Rsg-Seed-File  assign to "WFRSEED"
008500-                  organization is sequential
008600-                  file status is WF-Rseed-Status.
008700               select WF-Position-File  assign to "WFPOSFIL"
008800-                  organization is sequential
008900-                  file status is WF-Pos-Status.
009000               select WF-Worker-File    assign to "WFWKRFIL"
009100-                  organization is sequential
009200-                  file status is WF-Wkr-Status.
009300               select WF-Task-File      assign to "WFTSKFIL"
009400-                  organization is sequential
009500-                  file status is WF-Tsk-Status.
009600               select WF-Assignment-File assign to "WFASGFIL"
009700-                  organization is sequential
009800-                  file status is WF-Asg-Status.
009900*
010000       data                    division.
010100*      ================================
010200*
010300       file section.
010400*
010500       FD  WF-Control-File.
010600               copy "wswfctl.cob".
010700*
010800       FD  WF-Pos-Seed-File.
010900               copy "wswfpos.cob"
011000-                  replacing WF-Position-Record
011100-                  by WF-Pos-Seed-Record
011200-                  Pos-Id by Pseed-Pos-Id
011300-                  Pos-Name by Pseed-Pos-Name.
011400*
011500       FD  WF-Wkr-Seed-File.
011600               copy "wswfwkr.cob"
011700-                  replacing WF-Worker-Record
011800-                  by WF-Wkr-Seed-Record
011900-                  Wkr-Id by Wseed-Wkr-Id
012000-                  Wkr-Name by Wseed-Wkr-Name
012100-                  Wkr-Pos-Id by Wseed-Wkr-Pos-Id.
012200*
012300       FD  WF-Tsk-Seed-File.
012400               copy "wswftsk.cob"
012500-                  replacing WF-Task-Record by WF-Tsk-Seed-Record
012600-                  Tsk-Id by Tseed-Tsk-Id
012700-                  Tsk-Pos-Id by Tseed-Tsk-Pos-Id
012800-                  Tsk-Duration by Tseed-Tsk-Duration
012900-                  Tsk-Date by Tseed-Tsk-Date.
013000*
013100       FD  WF-Rsg-Seed-File.
013200               copy "wswfrsg.cob".
013300*
013400       FD  WF-Position-File.
013500               copy "wswfpos.cob".
013600*
013700       FD  WF-Worker-File.
013800               copy "wswfwkr.cob".
013900*
014000       FD  WF-Task-File.
014100               copy "wswftsk.cob".
014200*
014300       FD  WF-Assignment-File.
014400               copy "wswfasg.cob".
014500*
014600       working-storage section.
014700*      ------------------------
014800*
014900  77   WS-Prog-Name            pic x(16) value "WFLOAD  (1.0.04)".
015000*
015100  01   WS-File-Status.
015200          03  WF-Ctl-Status           pic xx.
015300          03  WS-Control-Rrn          pic 9(4) comp.
015400          03  WF-Pseed-Status         pic xx.
015500          03  WF-Wseed-Status         pic xx.
015600          03  WF-Tseed-Status         pic xx.
015700          03  WF-Rseed-Status         pic xx.
015800          03  WF-Pos-Status           pic xx.
015900          03  WF-Wkr-Status           pic xx.
016000          03  WF-Tsk-Status           pic xx.
016100          03  WF-Asg-Status           pic xx.
016200*
016300  01   WS-Counters.
016400          03  WS-Pos-Load-Cnt         pic 9(6) comp value zero.
016500          03  WS-Wkr-Load-Cnt         pic 9(6) comp value zero.
016600          03  WS-Tsk-Load-Cnt         pic 9(6) comp value zero.
016700          03  WS-Asg-Load-Cnt         pic 9(6) comp value zero.
016800          03  WS-Pos-Dup-Cnt          pic 9(6) comp value zero.
016900          03  WS-Wkr-Dup-Cnt          pic 9(6) comp value zero.
017000          03  WS-Tsk-Dup-Cnt          pic 9(6) comp value zero.
017100          03  WS-Asg-Dup-Cnt          pic 9(6) comp value zero.
017200          03  WS-Seen-Pos-Cnt         pic 9(4) comp value zero.
017300          03  WS-Seen-Wkr-Cnt         pic 9(4) comp value zero.
017400          03  WS-Tsk-Cnt              pic 9(4) comp value zero.
017500          03  WS-Seen-Asg-Cnt         pic 9(4) comp value zero.
017600          03  WS-Search-Id            pic 9(9).
017700*
017800*      Fixed table limits, sized well over any test data seen so
017900*      far - abend rather than silently truncate on overflow.
018000*
018100  01   WS-Table-Limits.
018200          03  WS-Max-Positions        pic 9(4) comp value 200.
018300          03  WS-Max-Workers          pic 9(4) comp value 500.
018400          03  WS-Max-Tasks            pic 9(4) comp value 4000.
018500          03  WS-Max-Asg-Pairs        pic 9(4) comp value 4000.
018600*
018700*      ---------------------------------------------------------
018800*      Seen-key tables - one entry per unique id loaded this run,
018900*      used only to skip duplicate keys within the seed input.
019000*      ---------------------------------------------------------
019100*
019200  01   WS-Seen-Pos-Table.
019300          03  WS-Seen-Pos-Entry       occurs 1 to 200 times
019400-                                  depending on WS-Seen-Pos-Cnt
019500-                                  ascending key WS-Seen-Pos-Id
019600-                                  indexed by Spx.
019700              05  WS-Seen-Pos-Id      pic 9(9).
019800*
019900  01   WS-Seen-Wkr-Table.
020000          03  WS-Seen-Wkr-Entry       occurs 1 to 500 times
020100-                                  depending on WS-Seen-Wkr-Cnt
020200-                                  ascending key WS-Seen-Wkr-Id
020300-                                  indexed by Swx.
020400              05  WS-Seen-Wkr-Id      pic 9(9).
020500*
020600*      ---------------------------------------------------------
020700*      Task table - id/duration/date only, needed both for the
020800*      duplicate check and to look up a raw assignment's task.
020900*      ---------------------------------------------------------
021000*
021100  01   WS-Task-Table.
021200          03  WS-Tsk-Entry            occurs 4000 times
021300-                                  indexed by Tkx.
021400              05  WS-Tsk-Id           pic 9(9).
021500              05  WS-Tsk-Duration     pic 9(2).
021600              05  WS-Tsk-Date         pic 9(8).
021700*
021800  01   WS-Seen-Asg-Table.
021900          03  WS-Seen-Asg-Entry       occurs 4000 times
022000-                                  indexed by Sax.
022100              05  WS-Seen-Asg-Wkr-Id  pic 9(9).
022200              05  WS-Seen-Asg-Tsk-Id  pic 9(9).
022300*
022400  01   WS-Work-Fields.
022500          03  WS-Found-Sw             pic x.
022600              88  WS-Found            value "Y".
022700              88  WS-Not-Found        value "N".
022800          03  WS-Eof-Sw               pic x.
022900              88  WS-Eof              value "Y".
023000          03  WS-Sub                  pic 9(4) comp.
023100          03  WS-Cnt-Edit             pic zzzzz9.
023200*
023300*      ---------------------------------------------------------
023400*      Run-date stamp for the load summary - century windowing
023500*      the same way wfsched.cbl breaks down its report dates.
023600*      ---------------------------------------------------------
023700*
023800  01   WS-Today-Fields.
023900          03  WS-Today-YYMMDD         pic 9(6).
024000          03  WS-Today-Parts redefines WS-Today-YYMMDD.
024100              05  WS-Today-YY         pic 99.
024200              05  WS-Today-Mm         pic 99.
024300              05  WS-Today-Dd         pic 99.
024400          03  WS-Today-Full.
024500              05  WS-Today-CC         pic 99.
024600              05  WS-Today-YY2        pic 99.
024700              05  WS-Today-Mm2        pic 99.
024800              05  WS-Today-Dd2        pic 99.
024900          03  WS-Today-Full-Num redefines WS-Today-Full pic 9(8).
025000*
025100  01   Error-Messages.
025200          03  WF001  pic x(40) value
025300-                  "WF001 Control file access error status =".
025400          03  WF002  pic x(40) value
025500-                  "WF002 Position seed file error  status =".
025600          03  WF003  pic x(40) value
025700-                  "WF003 Worker seed file error    status =".
025800          03  WF004  pic x(40) value
025900-                  "WF004 Task seed file error      status =".
026000          03  WF005  pic x(40) value
026100-                  "WF005 Raw assignment seed error status =".
026200          03  WF006  pic x(40) value
026300-                  "WF006 Position master file error status =".
026400          03  WF007  pic x(40) value
026500-                  "WF007 Worker master file error  status =".
026600          03  WF008  pic x(40) value
026700-                  "WF008 Task master file error    status =".
026800          03  WF009  pic x(40) value
026900-                  "WF009 Assignment master file err status=".
027000          03  WF010  pic x(40) value
027100-                  "WF010 Position table full - increase max".
027200          03  WF011  pic x(40) value
027300-                  "WF011 Worker table full - increase max  ".
027400          03  WF012  pic x(40) value
027500-                  "WF012 Task table full - increase max    ".
027600          03  WF013  pic x(40) value
027700-                  "WF013 Assignment table full - inc max   ".
027800          03  WF014  pic x(40) value
027900-                  "WF014 Assignment task id not on task file".
028000*
028100*      Redefined as a straight table so a future paragraph could
028200*      index a message by number rather than name if the shop
028300*      ever adds a driver that logs errors by code alone.
028400*
028500  01   Error-Msg-Table redefines Error-Messages.
028600          03  Error-Msg-Entry         pic x(40) occurs 14 times.
028700*
028800       procedure               division.
028900*      ================================
029000*
029100*      ---------------------------------------------------------
029200*      aa000-Main - overall run sequence.
029300*      ---------------------------------------------------------
029400*
029500       aa000-Main               section.
029520*      Run date stamped before the files are even opened, so the
029540*      summary heading carries today's date whatever else fails
029560*      downstream.
029600               perform aa011-Get-Run-Date.
029700               perform aa010-Open-Files.
029800               perform aa020-Load-Positions.
029900               perform aa022-Load-Workers.
030000               perform aa024-Load-Tasks.
030100               perform aa026-Load-Assignments.
030200               perform aa090-Print-Summary.
030300               perform aa095-Close-Files.
030400               stop run.
030500*
030600       aa010-Open-Files         section.
030700               open input WF-Control-File.
030800               if WF-Ctl-Status not = "00"
030900-                  display WF001 WF-Ctl-Status
031000-                  perform zz099-Abend
031100               end-if.
031200               perform aa012-Read-Control.
031300               open input WF-Pos-Seed-File.
031400               if WF-Pseed-Status not = "00"
031500-                  display WF002 WF-Pseed-Status
031600-                  perform zz099-Abend
031700               end-if.
031800               open input WF-Wkr-Seed-File.
031900               if WF-Wseed-Status not = "00"
032000-                  display WF003 WF-Wseed-Status
032100-                  perform zz099-Abend
032200               end-if.
032300               open input WF-Tsk-Seed-File.
032400               if WF-Tseed-Status not = "00"
032500-                  display WF004 WF-Tseed-Status
032600-                  perform zz099-Abend
032700               end-if.
032800               open input WF-Rsg-Seed-File.
032900               if WF-Rseed-Status not = "00"
033000-                  display WF005 WF-Rseed-Status
033100-                  perform zz099-Abend
033200               end-if.
033300               perform aa014-Open-Master-Files.
033400*
033500       aa010-Exit.
033600               exit.
033700*
033800*      ---------------------------------------------------------
033900*      aa011 - stamp the run date on the load summary; windowed
034000*      the same way wfsched.cbl windows its report dates.
034100*      ---------------------------------------------------------
034200*
034300       aa011-Get-Run-Date       section.
034400               accept WS-Today-YYMMDD from date.
034500               if WS-Today-YY < 50
034600-                  move 20 to WS-Today-CC
034700               else
034800-                  move 19 to WS-Today-CC
034900               end-if.
035000               move WS-Today-YY to WS-Today-YY2.
035100               move WS-Today-Mm to WS-Today-Mm2.
035200               move WS-Today-Dd to WS-Today-Dd2.
035300*
035400*      ---------------------------------------------------------
035500*      aa012 - the run control record carries only the truncate
035600*      switch for this program; defaults to no-truncate (append)
035700*      when the control record is missing, so a bad or absent
035800*      control record can never wipe the master files by accident.
035900*      ---------------------------------------------------------
036000*
036100       aa012-Read-Control       section.
036200               move 1 to WS-Control-Rrn.
036300               read WF-Control-File
036400-                  invalid key move "N" to Ctl-Truncate-Sw
036500               end-read.
036600*
036700*      ---------------------------------------------------------
036800*      aa014 - truncate = wipe and reload, no truncate = append
036900*      the seed records after whatever the masters already hold.
037000*      ---------------------------------------------------------
037100*
037200       aa014-Open-Master-Files  section.
037300               if Ctl-Truncate-Yes
037400-                  open output WF-Position-File
037500               else
037600-                  open extend WF-Position-File
037700               end-if.
037800               if WF-Pos-Status not = "00"
037900-                  display WF006 WF-Pos-Status
038000-                  perform zz099-Abend
038100               end-if.
038200               if Ctl-Truncate-Yes
038300-                  open output WF-Worker-File
038400               else
038500-                  open extend WF-Worker-File
038600               end-if.
038700               if WF-Wkr-Status not = "00"
038800-                  display WF007 WF-Wkr-Status
038900-                  perform zz099-Abend
039000               end-if.
039100               if Ctl-Truncate-Yes
039200-                  open output WF-Task-File
039300               else
039400-                  open extend WF-Task-File
039500               end-if.
039600               if WF-Tsk-Status not = "00"
039700-                  display WF008 WF-Tsk-Status
039800-                  perform zz099-Abend
039900               end-if.
040000               if Ctl-Truncate-Yes
040100-                  open output WF-Assignment-File
040200               else
040300-                  open extend WF-Assignment-File
040400               end-if.
040500               if WF-Asg-Status not = "00"
040600-                  display WF009 WF-Asg-Status
040700-                  perform zz099-Abend
040800               end-if.
040900*
041000*      ---------------------------------------------------------
041100*      aa020 - load positions, skipping duplicate position ids.
041200*      ---------------------------------------------------------
041300*
041400       aa020-Load-Positions     section.
041500               move "N" to WS-Eof-Sw.
041600               read WF-Pos-Seed-File
041700-                  at end move "Y" to WS-Eof-Sw
041800               end-read.
041900               perform aa021-Process-Pos-Rec
042000-                  until WS-Eof.
042100*
042200       aa021-Process-Pos-Rec    section.
042220*      Duplicate check runs before the write, not after - a
042240*      duplicate id never touches WF-Position-File at all.
042300               move Pseed-Pos-Id to WS-Search-Id.
042400               move "N" to WS-Found-Sw.
042450               perform zz081-Scan-One-Seen-Pos thru zz081-Exit
042600-                  varying Spx from 1 by 1
042700-                  until Spx > WS-Seen-Pos-Cnt.
042800               if WS-Found
042900-                  add 1 to WS-Pos-Dup-Cnt
043000               else
043100-                  perform aa029-Write-One-Pos
043200               end-if.
043300               read WF-Pos-Seed-File
043400-                  at end move "Y" to WS-Eof-Sw
043500               end-read.
043600*
043700       aa029-Write-One-Pos      section.
043720*      Seen-table entry added before the write - so a repeat of
043740*      this same key later in the file will already show found.
043800               if WS-Seen-Pos-Cnt >= WS-Max-Positions
043900-                  display WF010 spaces
044000-                  perform zz099-Abend
044100               end-if.
044200               add 1 to WS-Seen-Pos-Cnt.
044300               move WS-Search-Id
044400-                  to WS-Seen-Pos-Id (WS-Seen-Pos-Cnt).
044500               move Pseed-Pos-Id to Pos-Id.
044600               move Pseed-Pos-Name to Pos-Name.
044700               write WF-Position-Record.
044800               if WF-Pos-Status not = "00"
044900-                  display WF006 WF-Pos-Status
045000-                  perform zz099-Abend
045100               end-if.
045200               add 1 to WS-Pos-Load-Cnt.
045300*
045400       zz081-Scan-One-Seen-Pos.
045420*      Bare paragraph, not a section - called with THRU so the
045440*      internal GO TO can jump straight to zz081-Exit.
045500               if WS-Seen-Pos-Id (Spx) not = WS-Search-Id
045600-                  go to zz081-Exit
045700               end-if.
045750               move "Y" to WS-Found-Sw.
045800*
045850       zz081-Exit.  exit.
045900*
046000*      ---------------------------------------------------------
046100*      aa022 - load workers, skipping duplicate worker ids.
046200*      ---------------------------------------------------------
046300*
046400       aa022-Load-Workers       section.
046500               move "N" to WS-Eof-Sw.
046600               read WF-Wkr-Seed-File
046700-                  at end move "Y" to WS-Eof-Sw
046800               end-read.
046900               perform aa023-Process-Wkr-Rec
047000-                  until WS-Eof.
047100*
047200       aa023-Process-Wkr-Rec    section.
047220*      Same seen-table pattern as aa021, on the worker id column
047240*      instead of the position id.
047300               move Wseed-Wkr-Id to WS-Search-Id.
047400               move "N" to WS-Found-Sw.
047450               perform zz083-Scan-One-Seen-Wkr thru zz083-Exit
047600-                  varying Swx from 1 by 1
047700-                  until Swx > WS-Seen-Wkr-Cnt.
047800               if WS-Found
047900-                  add 1 to WS-Wkr-Dup-Cnt
048000               else
048100-                  perform aa039-Write-One-Wkr
048200               end-if.
048300               read WF-Wkr-Seed-File
048400-                  at end move "Y" to WS-Eof-Sw
048500               end-read.
048600*
048700       aa039-Write-One-Wkr      section.
048720*      Position id copied through unchecked - a worker seed row
048740*      pointing at a position not on file is not this program's
048750*      problem, it is caught later by whichever report reads it.
048800               if WS-Seen-Wkr-Cnt >= WS-Max-Workers
048900-                  display WF011 spaces
049000-                  perform zz099-Abend
049100               end-if.
049200               add 1 to WS-Seen-Wkr-Cnt.
049300               move WS-Search-Id
049400-                  to WS-Seen-Wkr-Id (WS-Seen-Wkr-Cnt).
049500               move Wseed-Wkr-Id to Wkr-Id.
049600               move Wseed-Wkr-Name to Wkr-Name.
049700               move Wseed-Wkr-Pos-Id to Wkr-Pos-Id.
049800               write WF-Worker-Record.
049900               if WF-Wkr-Status not = "00"
050000-                  display WF007 WF-Wkr-Status
050100-                  perform zz099-Abend
050200               end-if.
050300               add 1 to WS-Wkr-Load-Cnt.
050400*
050500       zz083-Scan-One-Seen-Wkr.
050520*      Mirrors zz081 exactly, one table over.
050600               if WS-Seen-Wkr-Id (Swx) not = WS-Search-Id
050700-                  go to zz083-Exit
050800               end-if.
050850               move "Y" to WS-Found-Sw.
050900*
050950       zz083-Exit.  exit.
051000*
051100*      ---------------------------------------------------------
051200*      aa024 - load tasks, skipping duplicate task ids; every
051300*      unique task loaded is kept in WS-Task-Table so aa026 can
051400*      copy its date/duration onto a raw assignment.
051500*      ---------------------------------------------------------
051600*
051700       aa024-Load-Tasks         section.
051800               move "N" to WS-Eof-Sw.
051900               read WF-Tsk-Seed-File
052000-                  at end move "Y" to WS-Eof-Sw
052100               end-read.
052200               perform aa025-Process-Tsk-Rec
052300-                  until WS-Eof.
052400*
052500       aa025-Process-Tsk-Rec    section.
052520*      Uses zz070 (the same lookup aa027 calls later) for the
052540*      duplicate check, rather than a table of its own - the task
052550*      table already holds every id loaded so far.
052600               move Tseed-Tsk-Id to WS-Search-Id.
052700               perform zz070-Find-Task-By-Id.
052800               if WS-Found
052900-                  add 1 to WS-Tsk-Dup-Cnt
053000               else
053100-                  perform aa049-Write-One-Tsk
053200               end-if.
053300               read WF-Tsk-Seed-File
053400-                  at end move "Y" to WS-Eof-Sw
053500               end-read.
053600*
053700       aa049-Write-One-Tsk      section.
053720*      Loaded into WS-Task-Table and written to WF-Task-File in
053740*      the same pass - no separate reload step needed before
053750*      aa026 starts on the raw assignment seed.
053800               if WS-Tsk-Cnt >= WS-Max-Tasks
053900-                  display WF012 spaces
054000-                  perform zz099-Abend
054100               end-if.
054200               add 1 to WS-Tsk-Cnt.
054300               move Tseed-Tsk-Id to WS-Tsk-Id (WS-Tsk-Cnt).
054400               move Tseed-Tsk-Duration
054500-                  to WS-Tsk-Duration (WS-Tsk-Cnt).
054600               move Tseed-Tsk-Date to WS-Tsk-Date (WS-Tsk-Cnt).
054700               move Tseed-Tsk-Id to Tsk-Id.
054800               move Tseed-Tsk-Pos-Id to Tsk-Pos-Id.
054900               move Tseed-Tsk-Duration to Tsk-Duration.
055000               move Tseed-Tsk-Date to Tsk-Date.
055100               write WF-Task-Record.
055200               if WF-Tsk-Status not = "00"
055300-                  display WF008 WF-Tsk-Status
055400-                  perform zz099-Abend
055500               end-if.
055600               add 1 to WS-Tsk-Load-Cnt.
055700*
055800*      ---------------------------------------------------------
055900*      zz070 - locate a task table entry by task id; full scan
056000*      avoids the index-after-early-exit trap.  Serves both the
056100*      load-time duplicate check and aa026's task lookup.
056200*      ---------------------------------------------------------
056300*
056400       zz070-Find-Task-By-Id    section.
056500               move "N" to WS-Found-Sw.
056600               move 1 to WS-Sub.
056700               perform zz071-Scan-Task thru zz071-Exit
056800-                  varying Tkx from 1 by 1
056850-                  until Tkx > WS-Tsk-Cnt or WS-Found.
057000               if WS-Found
057100-                  set Tkx to WS-Sub
057200               end-if.
057250*
057280       zz070-Exit.  exit section.
057290*
057400       zz071-Scan-Task.
057420*      Same by-id scan used by wfassign/wfsched - kept as its own
057440*      copy here rather than a CALLed subprogram, per house
057450*      practice for a table this small.
057500               if WS-Tsk-Id (Tkx) not = WS-Search-Id
057600-                  go to zz071-Exit
057700               end-if.
057750               move "Y" to WS-Found-Sw.
057770               set WS-Sub to Tkx.
057800*
057850       zz071-Exit.  exit.
057900*
058000*      ---------------------------------------------------------
058100*      aa026 - turn each raw (task id, worker id) seed record
058200*      into a full assignment, date/hours copied from the task;
058300*      an unknown task id aborts the whole load (BUSINESS RULES).
058400*      ---------------------------------------------------------
058500*
058600       aa026-Load-Assignments   section.
058700               move "N" to WS-Eof-Sw.
058800               read WF-Rsg-Seed-File
058900-                  at end move "Y" to WS-Eof-Sw
059000               end-read.
059100               perform aa027-Process-Rsg-Rec
059200-                  until WS-Eof.
059300*
059400       aa027-Process-Rsg-Rec    section.
059420*      A raw seed row carries no date or hours of its own - both
059440*      come off the task table entry located just below.
059500               move Rsg-Task-Id to WS-Search-Id.
059600               perform zz070-Find-Task-By-Id.
059700               if not WS-Found
059800-                  display WF014 spaces
059900-                  perform zz099-Abend
060000               end-if.
060100               move "N" to WS-Found-Sw.
060150               perform zz091-Scan-One-Seen-Asg thru zz091-Exit
060300-                  varying Sax from 1 by 1
060400-                  until Sax > WS-Seen-Asg-Cnt.
060500               if WS-Found
060600-                  add 1 to WS-Asg-Dup-Cnt
060700               else
060800-                  perform aa059-Write-One-Asg
060900               end-if.
061000               read WF-Rsg-Seed-File
061100-                  at end move "Y" to WS-Eof-Sw
061200               end-read.
061300*
061400       aa059-Write-One-Asg      section.
061420*      Duplicate test here is on the (worker id, task id) pair,
061440*      not either key alone - the same worker may legitimately
061450*      appear on many raw rows, one per task.
061500               if WS-Seen-Asg-Cnt >= WS-Max-Asg-Pairs
061600-                  display WF013 spaces
061700-                  perform zz099-Abend
061800               end-if.
061900               add 1 to WS-Seen-Asg-Cnt.
062000               move Rsg-Worker-Id
062100-                  to WS-Seen-Asg-Wkr-Id (WS-Seen-Asg-Cnt).
062200               move Rsg-Task-Id
062300-                  to WS-Seen-Asg-Tsk-Id (WS-Seen-Asg-Cnt).
062400               move Rsg-Worker-Id to Asg-Worker-Id.
062500               move Rsg-Task-Id to Asg-Task-Id.
062600               move WS-Tsk-Date (Tkx) to Asg-Work-Date.
062700               move WS-Tsk-Duration (Tkx) to Asg-Hours.
062800               write WF-Assignment-Record.
062900               if WF-Asg-Status not = "00"
063000-                  display WF009 WF-Asg-Status
063100-                  perform zz099-Abend
063200               end-if.
063300               add 1 to WS-Asg-Load-Cnt.
063400*
063500       zz091-Scan-One-Seen-Asg.
063520*      Two-field match, worker id then task id - either mismatch
063540*      falls through to the next table entry via zz091-Exit.
063600               if WS-Seen-Asg-Wkr-Id (Sax) not = Rsg-Worker-Id
063700-                  go to zz091-Exit
063800               end-if.
063850               if WS-Seen-Asg-Tsk-Id (Sax) not = Rsg-Task-Id
063870-                  go to zz091-Exit
063900               end-if.
063950               move "Y" to WS-Found-Sw.
064000*
064050       zz091-Exit.  exit.
064100*
064200*      ---------------------------------------------------------
064300*      aa090 - success message and load counts, per BUSINESS
064400*      RULES (Unit 3 requires a success message with counts).
064500*      ---------------------------------------------------------
064600*
064700       aa090-Print-Summary      section.
064800               display "WFLOAD - SEED DATA LOAD COMPLETE".
064900               display "  RUN DATE  " WS-Today-Mm2
065000-                  "/" WS-Today-Dd2
065100-                  "/" WS-Today-CC WS-Today-YY2.
065200               move WS-Pos-Load-Cnt to WS-Cnt-Edit.
065300               display "  POSITIONS LOADED    " WS-Cnt-Edit.
065400               move WS-Pos-Dup-Cnt to WS-Cnt-Edit.
065500               display "  POSITIONS SKIPPED   " WS-Cnt-Edit.
065600               move WS-Wkr-Load-Cnt to WS-Cnt-Edit.
065700               display "  WORKERS LOADED      " WS-Cnt-Edit.
065800               move WS-Wkr-Dup-Cnt to WS-Cnt-Edit.
065900               display "  WORKERS SKIPPED     " WS-Cnt-Edit.
066000               move WS-Tsk-Load-Cnt to WS-Cnt-Edit.
066100               display "  TASKS LOADED        " WS-Cnt-Edit.
066200               move WS-Tsk-Dup-Cnt to WS-Cnt-Edit.
066300               display "  TASKS SKIPPED       " WS-Cnt-Edit.
066400               move WS-Asg-Load-Cnt to WS-Cnt-Edit.
066500               display "  ASSIGNMENTS LOADED  " WS-Cnt-Edit.
066600               move WS-Asg-Dup-Cnt to WS-Cnt-Edit.
066700               display "  ASSIGNMENTS SKIPPED " WS-Cnt-Edit.
066800*
066900*      ---------------------------------------------------------
067000*      aa095 - close all files before stopping the run.
067100*      ---------------------------------------------------------
067200*
067300       aa095-Close-Files        section.
067400               close WF-Control-File
067500-                    WF-Pos-Seed-File
067600-                    WF-Wkr-Seed-File
067700-                    WF-Tsk-Seed-File
067800-                    WF-Rsg-Seed-File
067900-                    WF-Position-File
068000-                    WF-Worker-File
068100-                    WF-Task-File
068200-                    WF-Assignment-File.
068300*
068400*      ---------------------------------------------------------
068500*      zz099 - fatal abend, message already displayed by caller.
068600*      ---------------------------------------------------------
068700*
068800       zz099-Abend              section.
068900               display "WFLOAD ABENDING - SEE MESSAGE ABOVE".
069000               stop run.
