000100* ****************************************************************
000200*                                                                *
000300*              Workforce Schedule Reporting                     *
000400*                                                                *
000500*         Prints the position / worker daily-hours grid         *
000600*           for a requested date range - see WF-Control.        *
000700*                                                                *
000800* ****************************************************************
000900*
001000      identification          division.
001100*     ================================
001200*
001300      program-id.       WFSCHED.
001400*
001500      author.           V B Coen.
001600      installation.     Applewood Computers.
001700      date-written.     11/03/1988.
001800      date-compiled.
001900      security.         Applewood Computers - Internal Use Only.
002000*
002100*     Remarks.
002200*         Workforce Schedule Report.  One row per position, then
002300*         one row per worker who worked under that position in
002400*         the run's date range, then an Unassigned Tasks row for
002500*         any task hours in range not yet given to a worker.
002600*
002700*         Called Modules.  None.
002800*         Files used.
002900*                     WFCTLFIL  Run control (dates, method, trunc)
003000*                     WFPOSFIL  Position master.
003100*                     WFWKRFIL  Worker master.
003200*                     WFTSKFIL  Task file.
003300*                     WFASGFIL  Assignment file.
003400*                     WFSCHRPT  Schedule report (print).
003500*
003600*         Error messages used.
003700*                     WF001 - WF011.
003800*
003900*     Changes:
004000*     11/03/1988 vbc - 1.0.00 Created.
004100*     04/09/1991 vbc - 1.0.01 Position table now holds 200 recs.
004200*     17/06/1994 gpw - 1.0.02 Worker hours now shown even when
004300*                      worker moved position mid range.
004400*     23/11/1998 vbc - 1.0.03 Year 2000 review - all dates on file
004500*                      already carry 4 digit century, WF-Ctl-Dates
004600*                      and WF-Task-Record confirmed CCYYMMDD, no
004700*                      change needed to this program.
004800*     14/02/2002 rjt - 1.0.04 Added WF010 truncation warning.
004900*                      date range will not fit the 132 col report.
005000*     19/12/25  vbc - 1.0.05 Ledger review for Nightly build - no
005100*                      functional change, comment tidy only.
005150*     10/08/26  rjt - 1.0.06 Position roster overflow now raises
005160*                      its own WF011, no longer sharing WF007 with
005170*                      the worker master overflow check.
005200*
005300      environment             division.
005400* =================================
005500*
005600      configuration            section.
005700      source-computer.         IBM-370.
005800      object-computer.         IBM-370.
005900      special-names.
006000          c01 is TOP-OF-FORM.
006100*
006200      input-output             section.
006300      file-control.
006400          select WF-Control-File   assign to "WFCTLFIL"
006500              organization is relative
006600              access mode is random
006700              relative key is WS-Control-Rrn
006800              file status is WF-Ctl-Status.
006900          select WF-Position-File  assign to "WFPOSFIL"
007000              organization is sequential
007100              file status is WF-Pos-Status.
007200          select WF-Worker-File    assign to "WFWKRFIL"
007300              organization is sequential
007400              file status is WF-Wkr-Status.
007500          select WF-Task-File      assign to "WFTSKFIL"
007600              organization is sequential
007700              file status is WF-Tsk-Status.
007800          select WF-Assignment-File assign to "WFASGFIL"
007900              organization is sequential
008000              file status is WF-Asg-Status.
008100          select Print-File        assign to "WFSCHRPT"
008200              organization is line sequential
008300              file status is WF-Prt-Status.
008400*
008500      data                    division.
008600* ================================
008700*
008800      file section.
008900*
009000*     Relative file, one rec, read by key - see BUSINESS RULES
009050*     for what a missing/zero start or end date defaults to.
009060*
009070      FD  WF-Control-File.
009100          copy "wswfctl.cob".
009200*
009250*     Loaded whole into WS-Pos-Master-Table for name lookups only;
009260*     the printed report's own position rows come from a table
009270*     built as positions are encountered, not from this table.
009300      FD  WF-Position-File.
009400          copy "wswfpos.cob".
009500*
009550*     Ascending by Wkr-Id on file, carried through to the table
009560*     below so zz080 can use SEARCH ALL.
009600      FD  WF-Worker-File.
009700          copy "wswfwkr.cob".
009800*
009850*     Sorted by date then id on file - see the zz070 remark below
009860*     for why that rules out SEARCH ALL on the task table.
009900      FD  WF-Task-File.
010000          copy "wswftsk.cob".
010100*
010150*     One record per (worker, task, date, hours) - see wswfasg.cob
010160*     for the exact layout this shop settled on for it.
010200      FD  WF-Assignment-File.
010300          copy "wswfasg.cob".
010400*
010450*     132 column line, no report-writer used - this shop builds
010460*     its print lines by hand, same as the older payroll programs.
010500      FD  Print-File.
010600      01  Print-Line              pic x(132).
010700*
010800      working-storage section.
010900* ------------------------
011000*
011100  77  WS-Prog-Name            pic x(17) value "WFSCHED (1.0.06)".
011200*
011300  01  WS-File-Status.
011350*     File status pairs, one per SELECT above, tested after every
011360*     OPEN and READ rather than relying on a single common field.
011400      03  WF-Ctl-Status           pic xx.
011500      03  WS-Control-Rrn          pic 9(4) comp.
011600      03  WF-Pos-Status           pic xx.
011700      03  WF-Wkr-Status           pic xx.
011800      03  WF-Tsk-Status           pic xx.
011900      03  WF-Asg-Status           pic xx.
012000      03  WF-Prt-Status           pic xx.
012100*
012200  01  WS-Counters.
012300      03  WS-Rec-Cnt              pic 9(6) comp.
012400      03  WS-Line-Cnt             pic 9(4) comp.
012500      03  WS-Page-Cnt             pic 9(4) comp value zero.
012600      03  WS-Days-In-Range        pic 9(4) comp value zero.
012700      03  WS-Print-Cols           pic 9(4) comp value zero.
012800      03  WS-Pos-Cnt              pic 9(4) comp value zero.
012900      03  WS-Wkr-Mstr-Cnt         pic 9(4) comp value zero.
013000      03  WS-Tsk-Cnt              pic 9(4) comp value zero.
013100      03  WS-Pos-Row-Cnt          pic 9(4) comp value zero.
013200      03  WS-Search-Id            pic 9(9).
013300*
013400*     Fixed table limits, sized well over any test data seen so
013500*     far - abend rather than silently truncate on overflow.
013600*
013700  01  WS-Table-Limits.
013800      03  WS-Max-Dates            pic 9(4) comp value 92.
013900      03  WS-Max-Positions        pic 9(4) comp value 200.
014000      03  WS-Max-Workers          pic 9(4) comp value 500.
014100      03  WS-Max-Tasks            pic 9(4) comp value 4000.
014200      03  WS-Max-Pos-Workers      pic 9(4) comp value 100.
014300      03  WS-Max-Print-Cols       pic 9(4) comp value 13.
014400*
014500          copy "wswfcal.cob".
014600*
014700*     ---------------------------------------------------------
014800*     Date range table - one entry per calendar day requested.
014900*     ---------------------------------------------------------
015000*
015100  01  WS-Date-Table.
015200      03  WS-Date-Entry           occurs 92 times
015300                                   indexed by Dat-Ix.
015400          05  WS-Date-Ymd         pic 9(8).
015500          05  WS-Date-Ccyy redefines WS-Date-Ymd.
015600              07  WS-Date-Cc      pic 99.
015700              07  WS-Date-Yy      pic 99.
015800              07  WS-Date-Mm      pic 99.
015900              07  WS-Date-Dd      pic 99.
016000          05  WS-Date-Label       pic x(6).
016100*
016200*     ---------------------------------------------------------
016300*     Position master lookup (id/name only, sorted by id).
016400*     ---------------------------------------------------------
016500*
016600  01  WS-Pos-Master-Table.
016700      03  WS-Pos-Mstr-Entry       occurs 1 to 200 times
016800                                   depending on WS-Pos-Cnt
016900                                   ascending key WS-Pos-Mstr-Id
017000                                   indexed by Pmx.
017100          05  WS-Pos-Mstr-Id      pic 9(9).
017200          05  WS-Pos-Mstr-Name    pic x(30).
017300*
017400*     ---------------------------------------------------------
017500*     Worker master, id/name/position, plus each worker's total
017600*     hours per day, accumulated across every position they
017700*     worked (a worker shows the same daily totals wherever
017800*     they appear - see 17/06/1994 changelog note above).
017900*     ---------------------------------------------------------
018000*
018100  01  WS-Worker-Table.
018200      03  WS-Wkr-Entry            occurs 1 to 500 times
018300                                   depending on WS-Wkr-Mstr-Cnt
018400                                   ascending key WS-Wkr-Id
018500                                   indexed by Wkx.
018600          05  WS-Wkr-Id           pic 9(9).
018700          05  WS-Wkr-Name         pic x(30).
018800          05  WS-Wkr-Pos-Id       pic 9(9).
018900          05  WS-Wkr-Hours        pic 9(4) comp
019000                                   occurs 92 times.
019100*
019200*     ---------------------------------------------------------
019300*     Positions encountered while scanning assignments and then
019400*     unassigned tasks, in first-encounter order - this table,
019500*     not the master above, drives the printed report body.
019600*     ---------------------------------------------------------
019700*
019800  01  WS-Position-Table.
019900      03  WS-Pos-Entry            occurs 200 times
020000                                   indexed by Pox.
020100          05  WS-Pos-Id           pic 9(9).
020200          05  WS-Pos-Name         pic x(30).
020300          05  WS-Pos-Asg-Hours    pic 9(4) comp
020400                                   occurs 92 times.
020500          05  WS-Pos-Unasg-Hours  pic 9(4) comp
020600                                   occurs 92 times.
020700          05  WS-Pos-Wkr-Cnt      pic 9(4) comp value zero.
020800          05  WS-Pos-Wkr-Ix       pic 9(4) comp
020900                                   occurs 100 times.
021000*
021100  01  WS-Task-Table.
021200      03  WS-Tsk-Entry            occurs 4000 times
021300                                   indexed by Tkx.
021400          05  WS-Tsk-Id           pic 9(9).
021500          05  WS-Tsk-Pos-Id       pic 9(9).
021600          05  WS-Tsk-Duration     pic 9(2).
021700          05  WS-Tsk-Date         pic 9(8).
021800          05  WS-Tsk-Has-Asg-Sw   pic x    value "N".
021900              88  WS-Tsk-Has-Asg  value "Y".
022000*
022100  01  WS-Work-Fields.
022200      03  WS-Save-Date            pic 9(8).
022300      03  WS-Save-Date-Parts redefines WS-Save-Date.
022400          05  WS-Save-Ccyy        pic 9(4).
022500          05  WS-Save-Mm          pic 99.
022600          05  WS-Save-Dd          pic 99.
022700      03  WS-Leap-Sw              pic x    value "N".
022800          88  WS-Leap-Year        value "Y".
022900      03  WS-Rem-4                pic 99   comp.
023000      03  WS-Rem-100              pic 999  comp.
023100      03  WS-Rem-400              pic 9999 comp.
023200      03  WS-Found-Sw             pic x.
023300          88  WS-Found            value "Y".
023400          88  WS-Not-Found        value "N".
023500      03  WS-Sub                  pic 9(4) comp.
023600      03  WS-Sub2                 pic 9(4) comp.
023700      03  WS-Hours-Edit           pic zzz9.
023800      03  WS-Eof-Sw               pic x.
023900          88  WS-Eof              value "Y".
024000*
024100  01  WS-Today-Fields.
024200*     Century-window date default - no Y2K-safe ACCEPT verb here,
024300*     century derived the same way the 1998/99 remediation did it.
024400      03  WS-Today-YYMMDD         pic 9(6).
024500      03  WS-Today-Parts redefines WS-Today-YYMMDD.
024600          05  WS-Today-YY         pic 99.
024700          05  WS-Today-Mm         pic 99.
024800          05  WS-Today-Dd         pic 99.
024900      03  WS-Today-Full.
025000          05  WS-Today-CC         pic 99.
025100          05  WS-Today-YY2        pic 99.
025200          05  WS-Today-Mm2        pic 99.
025300          05  WS-Today-Dd2        pic 99.
025400      03  WS-Today-Full-Num redefines WS-Today-Full pic 9(8).
025500*
025600  01  Error-Messages.
025650*     Fixed 40-byte text so the status code appended by the
025660*     display statement always lands in the same column.
025700      03  WF001  pic x(40) value
025800                   "WF001 Control file open failed  status =".
025900      03  WF002  pic x(40) value
026000                   "WF002 Position file open failed status =".
026100      03  WF003  pic x(40) value
026200                   "WF003 Worker file open failed   status =".
026300      03  WF004  pic x(40) value
026400                   "WF004 Task file open failed     status =".
026500      03  WF005  pic x(40) value
026600                   "WF005 Assignment file open fail status =".
026700      03  WF006  pic x(40) value
026800                   "WF006 Position table full - increase max".
026900      03  WF007  pic x(40) value
027000                   "WF007 Worker table full - increase max  ".
027100      03  WF008  pic x(40) value
027200                   "WF008 Task table full - increase max    ".
027300      03  WF009  pic x(40) value
027400                   "WF009 Date range table full - inc max   ".
027500      03  WF010  pic x(40) value
027600                   "WF010 Date range wider than report width".
027650      03  WF011  pic x(40) value
027660                   "WF011 Position wkr-list full - inc max  ".
027700*
027800  01  WS-Print-Row.
027850*     Built one column at a time then written through the
027860*     WS-Print-Row-Alt redefinition below as one flat 132 byte
027870*     line - the group itself is never written directly.
027900      03  WS-Print-Name           pic x(30).
028000      03  WS-Print-Type           pic x(8).
028100      03  WS-Print-Col            pic x(7)
028200                                   occurs 13 times.
028300      03  filler                  pic x(3).
028400*
028500  01  WS-Print-Row-Alt redefines WS-Print-Row
028600                                   pic x(132).
028700*
028800      procedure division.
028900*
029000      aa000-Main                  section.
029100*     **********************************
029120*     Batch flow, per the run book: open, read the one control
029130*     rec, size the date columns, load the four masters/files
029140*     into tables, walk assignments then leftover tasks, print.
029200          perform  aa010-Open-Files.
029300          perform  aa012-Read-Control.
029400          perform  aa020-Build-Date-Table.
029500          perform  aa022-Load-Positions.
029600          perform  aa024-Load-Workers.
029700          perform  aa026-Load-Tasks.
029800          perform  aa030-Load-Assignments.
029900          perform  aa032-Load-Unassigned-Tasks.
030000          perform  aa040-Print-Report.
030100          close    WF-Control-File
030200                   WF-Position-File
030300                   WF-Worker-File
030400                   WF-Task-File
030500                   WF-Assignment-File
030600                   Print-File.
030700          stop     run.
030800*
030900      aa000-Exit.  exit section.
031000*
031100      aa010-Open-Files             section.
031200*     **********************************
031220*     Opened in the same order they are declared in FILE SECTION
031240*     above - abend on the first bad status rather than press on
031260*     with some files open and others not.
031300          open     input WF-Control-File.
031400          if       WF-Ctl-Status not = "00"
031500                   display WF001 " " WF-Ctl-Status
031600                   perform zz099-Abend
031700          end-if.
031800          open     input WF-Position-File.
031900          if       WF-Pos-Status not = "00"
032000                   display WF002 " " WF-Pos-Status
032100                   perform zz099-Abend
032200          end-if.
032300          open     input WF-Worker-File.
032400          if       WF-Wkr-Status not = "00"
032500                   display WF003 " " WF-Wkr-Status
032600                   perform zz099-Abend
032700          end-if.
032800          open     input WF-Task-File.
032900          if       WF-Tsk-Status not = "00"
033000                   display WF004 " " WF-Tsk-Status
033100                   perform zz099-Abend
033200          end-if.
033300          open     input WF-Assignment-File.
033400          if       WF-Asg-Status not = "00"
033500                   display WF005 " " WF-Asg-Status
033600                   perform zz099-Abend
033700          end-if.
033800          open     output Print-File.
033900*
034000      aa010-Exit.  exit section.
034100*
034200      aa012-Read-Control           section.
034300*     **********************************
034400*     Missing start date defaults to today, missing end date
034500*     defaults to a single day range - see BUSINESS RULES.
034600*
034700          move     1 to WS-Control-Rrn.
034800          read     WF-Control-File
034900                   invalid key
035000                            move  zeros  to WF-Control-Record
035100          end-read.
035200          if       Ctl-Start-Date = zero
035300                   accept    WS-Today-YYMMDD from date
035400                   if        WS-Today-YY < 50
035500                             move  20 to WS-Today-CC
035600                   else
035700                             move  19 to WS-Today-CC
035800                   end-if
035900                   move      WS-Today-YY  to WS-Today-YY2
036000                   move      WS-Today-Mm  to WS-Today-Mm2
036100                   move      WS-Today-Dd  to WS-Today-Dd2
036200                   move      WS-Today-Full-Num to Ctl-Start-Date
036300          end-if.
036400          if       Ctl-End-Date = zero
036500                   move  Ctl-Start-Date to Ctl-End-Date
036600          end-if.
036700*
036800      aa012-Exit.  exit section.
036900*
037000      aa020-Build-Date-Table       section.
037100*     **********************************
037120*     One table entry per calendar day in the run's date range;
037140*     WS-Days-In-Range comes out one short of Dat-Ix because the
037160*     loop still bumps Dat-Ix once more before testing past end.
037200          move     Ctl-Start-Date to WS-Save-Date.
037300          set      Dat-Ix to 1.
037400          perform  aa021-Build-One-Date thru aa021-Exit
037500                   until WS-Save-Date > Ctl-End-Date.
037600          set      WS-Days-In-Range from Dat-Ix.
037700          subtract 1 from WS-Days-In-Range.
037800          if       WS-Days-In-Range > WS-Max-Print-Cols
037900                   display WF010
038000                   move  WS-Max-Print-Cols to WS-Print-Cols
038100          else
038200                   move  WS-Days-In-Range  to WS-Print-Cols
038300          end-if.
038400*
038500      aa020-Exit.  exit section.
038600*
038700      aa021-Build-One-Date.
038750*     Check the table limit before the store, not after, so a
038770*     range wider than WS-Max-Dates never writes past the table.
038800          if       Dat-Ix > WS-Max-Dates
038900                   display WF009
039000                   perform zz099-Abend
039100          end-if.
039200          move     WS-Save-Date to WS-Date-Ymd (Dat-Ix).
039300          string   WS-Save-Dd            delimited by size
039400                   " "                   delimited by size
039500                   WF-Month-Name (WS-Save-Mm) delimited by size
039600                            into WS-Date-Label (Dat-Ix)
039700          end-string.
039800          perform  zz060-Add-One-Day.
039900          set      Dat-Ix up by 1.
040000*
040100      aa021-Exit.  exit.
040200*
040300      aa022-Load-Positions         section.
040400*     **********************************
040420*     Position master read whole into WS-Pos-Master-Table for the
040440*     zz058 name lookup - the table this report actually prints
040460*     from is WS-Position-Table, built later as positions turn up.
040500          move     "N" to WS-Eof-Sw.
040600          set      Pmx to 1.
040700          perform  aa023-Read-Pos-Rec thru aa023-Exit
040800                   until WS-Eof.
040900          set      WS-Pos-Cnt from Pmx.
041000          subtract 1 from WS-Pos-Cnt.
041100*
041200      aa022-Exit.  exit section.
041300*
041400      aa023-Read-Pos-Rec.
041450*     Pmx already points past the last stored row on the way in,
041470*     so the table-full test runs before the store, not after.
041500          read     WF-Position-File
041600                   at end
041700                            move "Y" to WS-Eof-Sw
041800                   not at end
041900                            if   Pmx > WS-Max-Positions
042000                                 display WF006
042100                                 perform zz099-Abend
042200                            end-if
042300                            move Pos-Id   to WS-Pos-Mstr-Id (Pmx)
042400                            move Pos-Name
042500-                                 to WS-Pos-Mstr-Name (Pmx)
042600                            set  Pmx up by 1
042700          end-read.
042800*
042900      aa023-Exit.  exit.
043000*
043100      aa024-Load-Workers           section.
043200*     **********************************
043220*     Worker master kept ascending by Wkr-Id so zz080 can use
043240*     SEARCH ALL rather than a plain scan - the file itself is
043260*     already in that order so no sort step is needed here.
043300          move     "N" to WS-Eof-Sw.
043400          set      Wkx to 1.
043500          perform  aa025-Read-Wkr-Rec thru aa025-Exit
043600                   until WS-Eof.
043700          set      WS-Wkr-Mstr-Cnt from Wkx.
043800          subtract 1 from WS-Wkr-Mstr-Cnt.
043900*
044000      aa024-Exit.  exit section.
044100*
044200      aa025-Read-Wkr-Rec.
044250*     Every worker's 92 daily-hours cells are zeroed here, once,
044270*     so later ADDs never need to test for an uninitialised cell.
044300          read     WF-Worker-File
044400                   at end
044500                            move "Y" to WS-Eof-Sw
044600                   not at end
044700                            if   Wkx > WS-Max-Workers
044800                                 display WF007
044900                                 perform zz099-Abend
045000                            end-if
045100                            move Wkr-Id     to WS-Wkr-Id (Wkx)
045200                            move Wkr-Name   to WS-Wkr-Name (Wkx)
045300                            move Wkr-Pos-Id to WS-Wkr-Pos-Id (Wkx)
045400                            perform zz015-Zero-Wkr-Hours
045500                                     varying WS-Sub from 1 by 1
045600                                     until WS-Sub > 92
045700                            set  Wkx up by 1
045800          end-read.
045900*
046000      aa025-Exit.  exit.
046100*
046200      aa026-Load-Tasks             section.
046300*     **********************************
046320*     Whole task file loaded into table regardless of date range
046340*     or assignment status - aa030 and aa032 below each need to
046360*     see every task, not just the ones already filtered in.
046400          move     "N" to WS-Eof-Sw.
046500          set      Tkx to 1.
046600          perform  aa027-Read-Tsk-Rec thru aa027-Exit
046700                   until WS-Eof.
046800          set      WS-Tsk-Cnt from Tkx.
046900          subtract 1 from WS-Tsk-Cnt.
047000*
047100      aa026-Exit.  exit section.
047200*
047300      aa027-Read-Tsk-Rec.
047350*     WS-Tsk-Has-Asg-Sw defaults to "N" from the 01-level value
047370*     clause below - not set here - so a task never gets marked
047390*     assigned until aa033 actually finds it on an assignment.
047400          read     WF-Task-File
047500                   at end
047600                            move "Y" to WS-Eof-Sw
047700                   not at end
047800                            if   Tkx > WS-Max-Tasks
047900                                 display WF008
048000                                 perform zz099-Abend
048100                            end-if
048200                            move Tsk-Id       to WS-Tsk-Id (Tkx)
048300                            move Tsk-Pos-Id
048400-                                 to WS-Tsk-Pos-Id (Tkx)
048500                            move Tsk-Duration
048600-                                 to WS-Tsk-Duration (Tkx)
048700                            move Tsk-Date     to WS-Tsk-Date (Tkx)
048800                            set  Tkx up by 1
048900          end-read.
049000*
049100      aa027-Exit.  exit.
049200*
049300      aa030-Load-Assignments       section.
049400*     **********************************
049500*     Batch Flow step 2 - every assignment whose work date falls
049600*     in range adds hours to its position and (if any) worker
049700*     bucket; every assignment, in or out of range, marks its
049800*     task as having been assigned - needed by step 3 below.
049900*
050000          move     "N" to WS-Eof-Sw.
050100          perform  aa031-Read-Asg-Rec thru aa031-Exit
050200                   until WS-Eof.
050300*
050400      aa030-Exit.  exit section.
050500*
050600      aa031-Read-Asg-Rec.
050650*     No table-full test here - unlike the master loads above,
050670*     assignments are not kept in a table of their own, only
050690*     folded into the position/worker/task tables as they read.
050700          read     WF-Assignment-File
050800                   at end
050900                            move "Y" to WS-Eof-Sw
051000                   not at end
051100                            perform aa033-Process-Assignment
051200                                     thru aa033-Exit
051300          end-read.
051400*
051500      aa031-Exit.  exit.
051600*
051700      aa033-Process-Assignment.
051750*     Four early exits below, each a genuine reason to skip the
051760*     record rather than an error: no such task, out of range,
051770*     date not in the table, or no worker on the assignment.
051800          move     Asg-Task-Id to WS-Search-Id.
051900          perform  zz070-Find-Task-By-Id.
052000          if       WS-Not-Found
052100                   go to aa033-Exit
052200          end-if.
052300          move     "Y" to WS-Tsk-Has-Asg-Sw (Tkx).
052400          if       Asg-Work-Date < Ctl-Start-Date
052500                or Asg-Work-Date > Ctl-End-Date
052600                   go to aa033-Exit
052700          end-if.
052800          move     Asg-Work-Date to WS-Save-Date.
052900          perform  zz050-Find-Date-Index.
053000          if       WS-Not-Found
053100                   go to aa033-Exit
053200          end-if.
053300          move     WS-Tsk-Pos-Id (Tkx) to WS-Search-Id.
053400          perform  zz055-Find-Or-Create-Pos.
053500          add      Asg-Hours to WS-Pos-Asg-Hours (Pox Dat-Ix).
053600          if       Asg-Worker-Id not = zero
053700                   move Asg-Worker-Id to WS-Search-Id
053800                   perform zz080-Find-Worker-Ix
053900                   if      WS-Found
054000                           add Asg-Hours
054100-                                to WS-Wkr-Hours (Wkx Dat-Ix)
054200                           perform zz090-Register-Worker
054300                   end-if
054400          end-if.
054500*
054600      aa033-Exit.  exit.
054700*
054800      aa032-Load-Unassigned-Tasks  section.
054900*     **********************************
055000*     Batch flow step 3 - tasks in range with no assignment at
055100*     all add their duration to the position's Unassigned Tasks
055200*     bucket - this bucket is kept separate from the assigned
055300*     bucket and is never folded back into the printed position
055400*     row, so head office can see idle demand at a glance.
055500*
055600          perform  aa034-Chk-One-Task thru aa034-Exit
055700                   varying Tkx from 1 by 1
055800                   until Tkx > WS-Tsk-Cnt.
055900*
056000      aa032-Exit.  exit section.
056100*
056200      aa034-Chk-One-Task.
056250*     WS-Tsk-Has-Asg was set by aa033 above regardless of whether
056270*     that assignment fell in range, so a task worked entirely
056290*     outside the run's dates still counts as assigned here.
056300          if       WS-Tsk-Has-Asg (Tkx)
056400                   go to aa034-Exit
056500          end-if.
056600          if       WS-Tsk-Date (Tkx) < Ctl-Start-Date
056700                or WS-Tsk-Date (Tkx) > Ctl-End-Date
056800                   go to aa034-Exit
056900          end-if.
057000          move     WS-Tsk-Date (Tkx) to WS-Save-Date.
057100          perform  zz050-Find-Date-Index.
057200          if       WS-Not-Found
057300                   go to aa034-Exit
057400          end-if.
057500          move     WS-Tsk-Pos-Id (Tkx) to WS-Search-Id.
057600          perform  zz055-Find-Or-Create-Pos.
057700          add      WS-Tsk-Duration (Tkx)
057800                   to WS-Pos-Unasg-Hours (Pox Dat-Ix).
057900*
058000      aa034-Exit.  exit.
058100*
058200      aa040-Print-Report           section.
058300*     **********************************
058320*     WS-Position-Table is printed in the order rows were built
058340*     (first-encounter order, not id order) - column position on
058360*     the printed line is Dat-Ix, driven off WS-Print-Cols, which
058380*     is already capped to the print width by aa020 above.
058400          perform  aa041-Print-Headings.
058500          perform  aa044-Print-Position-Group
058600                   varying Pox from 1 by 1
058700                   until Pox > WS-Pos-Row-Cnt.
058800*
058900      aa040-Exit.  exit section.
059000*
059100      aa041-Print-Headings.
059150*     Date range built literally from the control record, not
059170*     from the date table, so the heading still shows the run's
059190*     full requested range even where it exceeds the print width.
059200          move     spaces to Print-Line.
059300          string   "WORKFORCE SCHEDULE REPORT  " delimited by size
059400                   Ctl-Start-CCYY delimited by size
059500                   "/" delimited by size
059600                   Ctl-Start-MM   delimited by size
059700                   "/" delimited by size
059800                   Ctl-Start-DD   delimited by size
059900                   " TO " delimited by size
060000                   Ctl-End-CCYY   delimited by size
060100                   "/" delimited by size
060200                   Ctl-End-MM     delimited by size
060300                   "/" delimited by size
060400                   Ctl-End-DD     delimited by size
060500                            into Print-Line
060600          end-string.
060700          write    Print-Line after advancing TOP-OF-FORM.
060800          move     spaces to WS-Print-Row.
060900          move     "NAME"   to WS-Print-Name.
061000          move     "TYPE"   to WS-Print-Type.
061100          perform  aa042-Head-One-Col
061200                   varying WS-Sub2 from 1 by 1
061300                   until WS-Sub2 > WS-Print-Cols.
061400          write    Print-Line from WS-Print-Row-Alt
061500-                  after advancing 1.
061600*
061700      aa041-Exit.  exit.
061800*
061900      aa042-Head-One-Col.
061950*     Column heading is the day/month label built by aa021, not
061970*     the raw ccyymmdd - keeps the grid readable across a page.
062000          set      Dat-Ix to WS-Sub2.
062100          string   " " delimited by size
062200                   WS-Date-Label (Dat-Ix) delimited by size
062300                            into WS-Print-Col (WS-Sub2)
062400          end-string.
062500*
062600      aa042-Exit.  exit.
062700*
062800      aa044-Print-Position-Group.
062850*     Position row, then each of its registered workers, then an
062870*     Unassigned Tasks row if the position has any idle hours -
062890*     the printed order the report is specified to use.
062900          move     spaces to WS-Print-Row.
063000          move     WS-Pos-Name (Pox)  to WS-Print-Name.
063100          move     "POSITION"         to WS-Print-Type.
063200          perform  aa050-Build-Pos-Col
063300                   varying WS-Sub2 from 1 by 1
063400                   until WS-Sub2 > WS-Print-Cols.
063500          write    Print-Line from WS-Print-Row-Alt
063600-                  after advancing 1.
063700          perform  aa046-Print-One-Worker
063800                   varying WS-Sub from 1 by 1
063900                   until WS-Sub > WS-Pos-Wkr-Cnt (Pox).
064000          perform  aa048-Chk-Unassigned-Row thru aa048-Exit.
064100*
064200      aa044-Exit.  exit.
064300*
064400      aa050-Build-Pos-Col.
064450*     Right-justified into the last 4 bytes of the 7-byte column
064470*     so single and double digit hours line up under the heading.
064500          move     spaces to WS-Print-Col (WS-Sub2).
064600          move     WS-Pos-Asg-Hours (Pox WS-Sub2)
064700-                  to WS-Hours-Edit.
064800          move     WS-Hours-Edit
064900                            to WS-Print-Col (WS-Sub2) (4:4).
065000*
065100      aa050-Exit.  exit.
065200*
065300      aa046-Print-One-Worker.
065350*     Wkx set from the position's own worker-index list, not
065370*     looked up again by id - zz090 already resolved it once.
065400          set      Wkx to WS-Pos-Wkr-Ix (Pox WS-Sub).
065500          move     spaces to WS-Print-Row.
065600          move     WS-Wkr-Name (Wkx) to WS-Print-Name.
065700          move     "WORKER"          to WS-Print-Type.
065800          perform  aa052-Build-Wkr-Col
065900                   varying WS-Sub2 from 1 by 1
066000                   until WS-Sub2 > WS-Print-Cols.
066100          write    Print-Line from WS-Print-Row-Alt
066200-                  after advancing 1.
066300*
066400      aa046-Exit.  exit.
066500*
066600      aa052-Build-Wkr-Col.
066650*     Same worker daily total whichever position row it prints
066670*     under, per the 17/06/1994 changelog entry above.
066700          move     spaces to WS-Print-Col (WS-Sub2).
066800          move     WS-Wkr-Hours (Wkx WS-Sub2)
066900-                  to WS-Hours-Edit.
067000          move     WS-Hours-Edit
067100                            to WS-Print-Col (WS-Sub2) (4:4).
067200*
067300      aa052-Exit.  exit.
067400*
067500      aa048-Chk-Unassigned-Row.
067550*     Row only prints when at least one day in range has an
067570*     unassigned hour for this position - a quiet position with
067590*     everything covered gets no Unassigned Tasks line at all.
067600          move     "N" to WS-Found-Sw.
067700          perform  aa049-Chk-One-Unasg-Day
067800                   varying WS-Sub from 1 by 1
067900                   until WS-Sub > WS-Days-In-Range or WS-Found.
068000          if       WS-Not-Found
068100                   go to aa048-Exit
068200          end-if.
068300          move     spaces to WS-Print-Row.
068400          move     "Unassigned Tasks" to WS-Print-Name.
068500          move     "WORKER"           to WS-Print-Type.
068600          perform  aa054-Build-Unasg-Col
068700                   varying WS-Sub2 from 1 by 1
068800                   until WS-Sub2 > WS-Print-Cols.
068900          write    Print-Line from WS-Print-Row-Alt
069000-                  after advancing 1.
069100*
069200      aa048-Exit.  exit.
069300*
069400      aa049-Chk-One-Unasg-Day.
069450*     Stops looking the moment one non-zero day turns up - the
069470*     PERFORM's own until clause carries the WS-Found test.
069500          if       WS-Pos-Unasg-Hours (Pox WS-Sub) not = zero
069600                   move "Y" to WS-Found-Sw
069700          end-if.
069800*
069900      aa049-Exit.  exit.
070000*
070100      aa054-Build-Unasg-Col.
070150*     Same column builder as aa050/aa052 above bar the source
070170*     field - kept separate rather than passed a field-name
070190*     argument, which this shop's COBOL cannot do cleanly.
070200          move     spaces to WS-Print-Col (WS-Sub2).
070300          move     WS-Pos-Unasg-Hours (Pox WS-Sub2)
070400-                  to WS-Hours-Edit.
070500          move     WS-Hours-Edit
070600                            to WS-Print-Col (WS-Sub2) (4:4).
070700*
070800      aa054-Exit.  exit.
070900*
071000      zz015-Zero-Wkr-Hours.
071050*     Runs once per worker read, WS-Sub 1 thru 92 - see the
071070*     PERFORM varying back in aa025 above.
071100          move     zero to WS-Wkr-Hours (Wkx WS-Sub).
071200*
071300      zz015-Exit.  exit.
071400*
071500      zz050-Find-Date-Index        section.
071600*     **********************************
071700*     Linear scan of the (small, at most 92 entry) date table -
071800*     table is already in ascending order so this could be a
071900*     SEARCH ALL, but it is short enough not to matter.
072000*
072100          move     "N" to WS-Found-Sw.
072200          perform  zz051-Scan-Date
072300                   varying Dat-Ix from 1 by 1
072400                   until Dat-Ix > WS-Days-In-Range or WS-Found.
072500*
072600      zz050-Exit.  exit section.
072700*
072800      zz051-Scan-Date.
072850*     Caller's until clause carries the WS-Found test, so an
072870*     out-of-range date just runs Dat-Ix off the end untouched.
072900          if       WS-Date-Ymd (Dat-Ix) = WS-Save-Date
073000                   move "Y" to WS-Found-Sw
073100          end-if.
073200*
073300      zz051-Exit.  exit.
073400*
073500      zz055-Find-Or-Create-Pos     section.
073600*     **********************************
073620*     Pox comes back set on both the find and the create path -
073640*     every caller of this paragraph can use Pox unconditionally
073660*     on return without testing WS-Found-Sw itself.
073700          move     "N" to WS-Found-Sw.
073800          perform  zz056-Scan-Pos-Row
073900                   varying Pox from 1 by 1
074000                   until Pox > WS-Pos-Row-Cnt or WS-Found.
074100          if       WS-Not-Found
074200                   perform zz057-Create-Pos-Row
074300          end-if.
074400*
074500      zz055-Exit.  exit section.
074600*
074700      zz056-Scan-Pos-Row.
074750*     Rows are in first-encounter order, not id order, so this
074770*     is a plain scan, not a SEARCH ALL.
074800          if       WS-Pos-Id (Pox) = WS-Search-Id
074900                   move "Y" to WS-Found-Sw
075000          end-if.
075100*
075200      zz056-Exit.  exit.
075300*
075400      zz057-Create-Pos-Row.
075450*     A search id of zero is the house convention for a task or
075470*     assignment with no position on file - see BUSINESS RULES -
075480*     printed under the fixed name "Unassigned" rather than
075490*     looked up, since there is no master row to look up.
075500          add      1 to WS-Pos-Row-Cnt.
075600          if       WS-Pos-Row-Cnt > WS-Max-Positions
075700                   display WF006
075800                   perform zz099-Abend
075900          end-if.
076000          set      Pox to WS-Pos-Row-Cnt.
076100          move     WS-Search-Id to WS-Pos-Id (Pox).
076200          if       WS-Search-Id = zero
076300                   move "Unassigned" to WS-Pos-Name (Pox)
076400          else
076500                   perform zz058-Lookup-Pos-Name
076600          end-if.
076700          move     zero to WS-Pos-Wkr-Cnt (Pox).
076800          perform  zz059-Zero-Pos-Hours
076900                   varying WS-Sub from 1 by 1
077000                   until WS-Sub > 92.
077100          move     "Y" to WS-Found-Sw.
077200*
077300      zz057-Exit.  exit.
077400*
077500      zz058-Lookup-Pos-Name.
077550*     A position on tasks/assignments but missing from the master
077570*     prints with a blank name rather than aborting the run.
077600          search   all WS-Pos-Mstr-Entry
077700                   at end
077800                            move spaces to WS-Pos-Name (Pox)
077900                   when     WS-Pos-Mstr-Id (Pmx) = WS-Search-Id
078000                            move WS-Pos-Mstr-Name (Pmx)
078100-                                 to WS-Pos-Name (Pox)
078200          end-search.
078300*
078400      zz058-Exit.  exit.
078500*
078600      zz059-Zero-Pos-Hours.
078650*     Runs 1 thru 92 once per new position row, both buckets in
078670*     step, so every day cell starts from a known zero.
078700          move     zero to WS-Pos-Asg-Hours   (Pox WS-Sub).
078800          move     zero to WS-Pos-Unasg-Hours (Pox WS-Sub).
078900*
079000      zz059-Exit.  exit.
079100*
079200      zz060-Add-One-Day            section.
079300*     **********************************
079400*     Adds one day to WS-Save-Date honouring month length and
079500*     leap-year February, using WF-Days-In-Month, not date
079600*     intrinsic functions - this shop's programs never call them.
079700*
079800          perform  zz065-Chk-Leap-Year.
079900          add      1 to WS-Save-Dd.
080000          if       WS-Save-Mm = 2 and WS-Leap-Year
080100-                           and WS-Save-Dd = 29
080200                   go to zz060-Exit
080300          end-if.
080400          if       WS-Save-Dd > WF-Days-In-Month (WS-Save-Mm)
080500                   move 1 to WS-Save-Dd
080600                   add  1 to WS-Save-Mm
080700                   if   WS-Save-Mm > 12
080800                        move 1 to WS-Save-Mm
080900                        add  1 to WS-Save-Ccyy
081000                   end-if
081100          end-if.
081200*
081300      zz060-Exit.  exit section.
081400*
081500      zz065-Chk-Leap-Year          section.
081600*     **********************************
081620*     Standard 4/100/400 rule, three early exits so a non-leap
081640*     year never falls all the way through to the 400 test.
081700          move     "N" to WS-Leap-Sw.
081800          divide   WS-Save-Ccyy by 4   giving WS-Sub
081900-                  remainder WS-Rem-4.
082000          if       WS-Rem-4 not = zero
082100                   go to zz065-Exit
082200          end-if.
082300          divide   WS-Save-Ccyy by 100 giving WS-Sub
082400-                  remainder WS-Rem-100.
082500          if       WS-Rem-100 not = zero
082600                   move "Y" to WS-Leap-Sw
082700                   go to zz065-Exit
082800          end-if.
082900          divide   WS-Save-Ccyy by 400 giving WS-Sub
083000-                  remainder WS-Rem-400.
083100          if       WS-Rem-400 = zero
083200                   move "Y" to WS-Leap-Sw
083300          end-if.
083400*
083500      zz065-Exit.  exit section.
083600*
083700      zz070-Find-Task-By-Id        section.
083800*     **********************************
083900*     Tasks are on file sorted by date then id, not by id, so
084000*     the table built from them cannot be searched with SEARCH
084100*     ALL - a plain scan is used, same as this shop's older
084200*     programs did before most files carried a primary index.
084300*
084400          move     "N" to WS-Found-Sw.
084500          perform  zz071-Scan-Task
084600                   varying Tkx from 1 by 1
084700                   until Tkx > WS-Tsk-Cnt or WS-Found.
084800*
084900      zz070-Exit.  exit section.
085000*
085100      zz071-Scan-Task.
085200          if       WS-Tsk-Id (Tkx) = WS-Search-Id
085300                   move "Y" to WS-Found-Sw
085400          end-if.
085500*
085600      zz071-Exit.  exit.
085700*
085800      zz080-Find-Worker-Ix         section.
085900*     **********************************
085920*     Worker master carries an ascending key, unlike the task
085940*     table above, so SEARCH ALL applies here without a caveat.
086000          move     "N" to WS-Found-Sw.
086100          search   all WS-Wkr-Entry
086200                   at end
086300                            move "N" to WS-Found-Sw
086400                   when     WS-Wkr-Id (Wkx) = WS-Search-Id
086500                            move "Y" to WS-Found-Sw
086600          end-search.
086700*
086800      zz080-Exit.  exit section.
086900*
087000      zz090-Register-Worker        section.
087100*     **********************************
087200*     Adds Wkx (the worker just paid hours) to Pox's list of
087300*     workers to print, unless already registered there.
087400*
087500          move     "N" to WS-Found-Sw.
087600          perform  zz091-Scan-Registration
087700                   varying WS-Sub from 1 by 1
087800                   until WS-Sub > WS-Pos-Wkr-Cnt (Pox)
087900-                         or WS-Found.
088000          if       WS-Found
088100                   go to zz090-Exit
088200          end-if.
088300          add      1 to WS-Pos-Wkr-Cnt (Pox).
088400          if       WS-Pos-Wkr-Cnt (Pox) > WS-Max-Pos-Workers
088500                   display WF011
088600                   perform zz099-Abend
088700          end-if.
088800          move     WS-Pos-Wkr-Cnt (Pox) to WS-Sub.
088900          set      WS-Pos-Wkr-Ix (Pox WS-Sub) from Wkx.
089000*
089100      zz090-Exit.  exit section.
089200*
089300      zz091-Scan-Registration.
089350*     A worker registers once per position, even though the same
089370*     worker's daily totals are shared across every position.
089400          if       WS-Pos-Wkr-Ix (Pox WS-Sub) = Wkx
089500                   move "Y" to WS-Found-Sw
089600          end-if.
089700*
089800      zz091-Exit.  exit.
089900*
090000      zz099-Abend                  section.
090100*     **********************************
090120*     Common shutdown for every fatal condition in this program -
090140*     closes what is open (a close on an unopened file is
090160*     harmless) and stops, no abend code raised to the OS.
090200          display  "WF999 Run terminated - see prior message".
090300          close    WF-Control-File WF-Position-File WF-Worker-File
090400                   WF-Task-File WF-Assignment-File.
090500          stop     run.
090600*
090700      zz099-Exit.  exit section.
