000100* ****************************************************************
000200*                                                                *
000300*              Workforce Task Assignment Engine                 *
000400*                                                                *
000500*         Assigns candidate tasks to eligible workers by        *
000600*         the OPTIMAL or GREEDY method, writes the new           *
000700*         assignments and the KPI / summary report              *
000800*                                                                *
000900* ****************************************************************
001000*
001100       identification          division.
001200*      ================================
001300*
001400       program-id.       WFASSIGN.
001500*
001600       author.           V B Coen.
001700       installation.     Applewood Computers.
001800       date-written.     18/04/1988.
001900       date-compiled.
002000       security.         Applewood Computers - Internal Use Only.
002100*
002200*      Remarks.
002300*          Reads the candidate tasks (in range, not already
002400*          carrying an assignment record) and assigns each to an
002500*          eligible worker under the OPTIMAL or the GREEDY method
002600*          named on the control record, honouring the 8 hour per
002700*          worker per day cap.  Writes one new row per task
002800*          assigned, then the KPI / summary report.
002900*
003000*          Called Modules.  None.
003100*          Files used.
003200*                      WFCTLFIL  Run control (dates, method).
003300*                      WFPOSFIL  Position master.
003400*                      WFWKRFIL  Worker master.
003500*                      WFTSKFIL  Task file.
003600*                      WFASGFIL  Existing assignments (input).
003700*                      WFNASFIL  New assignment results (output).
003800*                      WFKPIRPT  KPI / summary report (print).
003900*
004000*          Error messages used.
004100*                      WF001 - WF011.
004200*
004300*      Changes:
004400*      18/04/1988 vbc - 1.0.00 Created.
004500*      12/10/1991 vbc - 1.0.01 Greedy method added alongside the
004600*                       original optimal method.
004700*      22/07/1994 gpw - 1.0.02 Gini coefficient added to the KPIs
004800*                       at head office's request.
004900*      23/11/1998 vbc - 1.0.03 Year 2000 review - dates on file
005000*                       already carry 4 digit century, no change
005100*                       needed to this program.
005200*      09/03/2001 rjt - 1.0.04 Position table bumped 100 to 200
005300*                       to match wfsched.
005400*      19/12/25  vbc - 1.0.05 Ledger review for Nightly build - no
005500*                       functional change, comment tidy only.
005550*      10/08/26  gpw - 1.0.06 Task/worker lookup and best-fit scan
005560*                       reworked to use PERFORM ... THRU with
005570*                       early exits, matching wfsched's idiom.
005600*
005700       environment             division.
005800*      ================================
005900*
006000       configuration            section.
006100       source-computer.         IBM-370.
006200       object-computer.         IBM-370.
006300       special-names.
006400               c01 is TOP-OF-FORM.
006500*
006600       input-output             section.
006700       file-control.
006800               select WF-Control-File    assign to "WFCTLFIL"
006900-                  organization is relative
007000-                  access mode is random
007100-                  relative key is WS-Control-Rrn
007200-                  file status is WF-Ctl-Status.
007300               select WF-Position-File   assign to "WFPOSFIL"
007400-                  organization is sequential
007500-                  file status is WF-Pos-Status.
007600               select WF-Worker-File     assign to "WFWKRFIL"
007700-                  organization is sequential
007800-                  file status is WF-Wkr-Status.
007900               select WF-Task-File       assign to "WFTSKFIL"
008000-                  organization is sequential
008100-                  file status is WF-Tsk-Status.
008200               select WF-Assignment-File assign to "WFASGFIL"
008300-                  organization is sequential
008400-                  file status is WF-Asg-Status.
008500               select WF-New-Asg-File    assign to "WFNASFIL"
008600-                  organization is sequential
008700-                  file status is WF-Nas-Status.
008800               select Print-File         assign to "WFKPIRPT"
008900-                  organization is line sequential
009000-                  file status is WF-Prt-Status.
009100*
009200       data                    division.
009300*      ================================
009400*
009500       file section.
009600*
009700       FD  WF-Control-File.
009800               copy "wswfctl.cob".
009900*
010000       FD  WF-Position-File.
010100               copy "wswfpos.cob".
010200*
010300       FD  WF-Worker-File.
010400               copy "wswfwkr.cob".
010500*
010600       FD  WF-Task-File.
010700               copy "wswftsk.cob".
010800*
010900       FD  WF-Assignment-File.
011000               copy "wswfasg.cob".
011100*
011200       FD  WF-New-Asg-File.
011300               copy "wswfnasg.cob".
011400*
011500       FD  Print-File.
011600  01   Print-Line              pic x(132).
011700*
011800       working-storage section.
011900*      ------------------------
012000*
012100  77   WS-Prog-Name            pic x(16) value "WFASSIGN(1.0.06)".
012200*
012300  01   WS-File-Status.
012400      03  WF-Ctl-Status           pic xx.
012500      03  WS-Control-Rrn          pic 9(4) comp.
012600      03  WF-Pos-Status           pic xx.
012700      03  WF-Wkr-Status           pic xx.
012800      03  WF-Tsk-Status           pic xx.
012900      03  WF-Asg-Status           pic xx.
013000      03  WF-Nas-Status           pic xx.
013100      03  WF-Prt-Status           pic xx.
013200*
013300  01   WS-Counters.
013400      03  WS-Rec-Cnt              pic 9(6) comp.
013500      03  WS-Line-Cnt             pic 9(4) comp.
013600      03  WS-Page-Cnt             pic 9(4) comp value zero.
013700      03  WS-Days-In-Range        pic 9(4) comp value zero.
013800      03  WS-Pos-Cnt              pic 9(4) comp value zero.
013900      03  WS-Wkr-Mstr-Cnt         pic 9(4) comp value zero.
014000      03  WS-Tsk-Cnt              pic 9(4) comp value zero.
014100      03  WS-Candidate-Cnt        pic 9(6) comp value zero.
014200      03  WS-Assigned-Cnt         pic 9(6) comp value zero.
014300      03  WS-Distinct-Pos-Cnt     pic 9(4) comp value zero.
014400      03  WS-Search-Id            pic 9(9).
014500*
014600*      Fixed table limits, sized well over any test data seen so
014700*      far - abend rather than silently truncate on overflow.
014800*
014900  01   WS-Table-Limits.
015000      03  WS-Max-Dates            pic 9(4) comp value 92.
015100      03  WS-Max-Positions        pic 9(4) comp value 200.
015200      03  WS-Max-Workers          pic 9(4) comp value 500.
015300      03  WS-Max-Tasks            pic 9(4) comp value 4000.
015400*
015500               copy "wswfcal.cob".
015600*
015700*      ---------------------------------------------------------
015800*      Date range table - one entry per calendar day requested,
015900*      used only to turn a task/assignment date into a day index
016000*      for the per-worker daily load arrays below.
016100*      ---------------------------------------------------------
016200*
016300  01   WS-Date-Table.
016400      03  WS-Date-Entry           occurs 92 times
016500-                                  indexed by Dat-Ix.
016600          05  WS-Date-Ymd         pic 9(8).
016700*
016800*      ---------------------------------------------------------
016900*      Position master lookup (id/name only, sorted by id).
017000*      ---------------------------------------------------------
017100*
017200  01   WS-Pos-Master-Table.
017300      03  WS-Pos-Mstr-Entry       occurs 1 to 200 times
017400-                                  depending on WS-Pos-Cnt
017500-                                  ascending key WS-Pos-Mstr-Id
017600-                                  indexed by Pmx.
017700          05  WS-Pos-Mstr-Id      pic 9(9).
017800          05  WS-Pos-Mstr-Name    pic x(30).
017900*
018000*      ---------------------------------------------------------
018100*      Distinct positions seen among candidate tasks - id only,
018200*      first-encounter order, used for Sum-Total-Pos.
018300*      ---------------------------------------------------------
018400*
018500  01   WS-Distinct-Pos-Table.
018600      03  WS-Dpos-Entry           occurs 200 times
018700-                                  indexed by Dpx.
018800          05  WS-Dpos-Id          pic 9(9).
018900*
019000*      ---------------------------------------------------------
019100*      Worker master, id/name/position, plus this run's own
019200*      hours-assigned-per-day - pre-existing assignments are
019300*      never loaded into this array (see BUSINESS RULES).
019400*      ---------------------------------------------------------
019500*
019600  01   WS-Worker-Table.
019700      03  WS-Wkr-Entry            occurs 1 to 500 times
019800-                                  depending on WS-Wkr-Mstr-Cnt
019900-                                  ascending key WS-Wkr-Id
020000-                                  indexed by Wkx, Wkx2.
020100          05  WS-Wkr-Id           pic 9(9).
020200          05  WS-Wkr-Name         pic x(30).
020300          05  WS-Wkr-Pos-Id       pic 9(9).
020400          05  WS-Wkr-Total-Load   pic 9(6) comp value zero.
020500          05  WS-Wkr-Load         pic 9(4) comp
020600-                                  occurs 92 times.
020700*
020800*      ---------------------------------------------------------
020900*      Task table, loaded in file order (already date/id
021000*      ascending) - candidate flag set once existing assignments
021100*      have been read, processed flag used by the optimal method.
021200*      ---------------------------------------------------------
021300*
021400  01   WS-Task-Table.
021500      03  WS-Tsk-Entry            occurs 4000 times
021600-                                  indexed by Tkx.
021700          05  WS-Tsk-Id           pic 9(9).
021800          05  WS-Tsk-Pos-Id       pic 9(9).
021900          05  WS-Tsk-Duration     pic 9(2).
022000          05  WS-Tsk-Date         pic 9(8).
022100          05  WS-Tsk-Already-Sw   pic x    value "N".
022200              88  WS-Tsk-Already  value "Y".
022300          05  WS-Tsk-Candid-Sw    pic x    value "N".
022400              88  WS-Tsk-Candid   value "Y".
022500          05  WS-Tsk-Proc-Sw      pic x    value "N".
022600              88  WS-Tsk-Proc     value "Y".
022700          05  WS-Tsk-Asgd-Sw      pic x    value "N".
022800              88  WS-Tsk-Asgd     value "Y".
022900          05  WS-Tsk-Wkr-Id       pic 9(9) value zero.
023000*
023100  01   WS-Work-Fields.
023200      03  WS-Save-Date            pic 9(8).
023300      03  WS-Save-Date-Parts redefines WS-Save-Date.
023400          05  WS-Save-Ccyy        pic 9(4).
023500          05  WS-Save-Mm          pic 99.
023600          05  WS-Save-Dd          pic 99.
023700      03  WS-Leap-Sw              pic x    value "N".
023800          88  WS-Leap-Year        value "Y".
023900      03  WS-Rem-4                pic 99   comp.
024000      03  WS-Rem-100              pic 999  comp.
024100      03  WS-Rem-400              pic 9999 comp.
024200      03  WS-Found-Sw             pic x.
024300          88  WS-Found            value "Y".
024400          88  WS-Not-Found        value "N".
024500      03  WS-Sub                  pic 9(4) comp.
024600      03  WS-Sub2                 pic 9(4) comp.
024700      03  WS-Eof-Sw               pic x.
024800          88  WS-Eof              value "Y".
024900      03  WS-Search-Date          pic 9(8).
025000      03  WS-Pos-Name-Hold        pic x(30).
025100*
025200*      Working area for the optimal method's per-day selection
025300*      scan and for both methods' worker-fit search.
025400*
025500  01   WS-Assign-Fields.
025600      03  WS-Best-Tkx             pic 9(4) comp value zero.
025700      03  WS-Best-Found-Sw        pic x.
025800          88  WS-Best-Found       value "Y".
025900          88  WS-Best-Not-Found   value "N".
026000      03  WS-Best-Duration        pic 9(2)   value zero.
026100      03  WS-Best-Task-Id         pic 9(9)   value zero.
026200      03  WS-Best-Wkx             pic 9(4) comp value zero.
026300      03  WS-Best-Load            pic 9(4) comp value zero.
026400      03  WS-Best-Wkr-Sw          pic x.
026500          88  WS-Best-Wkr-Found   value "Y".
026600*
026700*      Working area for the Gini coefficient double summation.
026800*
026900  01   WS-Gini-Fields.
027000      03  WS-Gini-Sum             pic 9(9) comp value zero.
027100      03  WS-Gini-Diff            pic 9(6) comp value zero.
027200*
027300  01   WS-Today-Fields.
027400*      Century-window date default - no Y2K-safe ACCEPT verb here,
027500*      century derived the same way the 1998/99 remediation did.
027600      03  WS-Today-YYMMDD         pic 9(6).
027700      03  WS-Today-Parts redefines WS-Today-YYMMDD.
027800          05  WS-Today-YY         pic 99.
027900          05  WS-Today-Mm         pic 99.
028000          05  WS-Today-Dd         pic 99.
028100      03  WS-Today-Full.
028200          05  WS-Today-CC         pic 99.
028300          05  WS-Today-YY2        pic 99.
028400          05  WS-Today-Mm2        pic 99.
028500          05  WS-Today-Dd2        pic 99.
028600      03  WS-Today-Full-Num redefines WS-Today-Full pic 9(8).
028700*
028800  01   Error-Messages.
028900      03  WF001  pic x(40) value
029000                   "WF001 Control file open failed  status =".
029100      03  WF002  pic x(40) value
029200                   "WF002 Position file open failed status =".
029300      03  WF003  pic x(40) value
029400                   "WF003 Worker file open failed   status =".
029500      03  WF004  pic x(40) value
029600                   "WF004 Task file open failed     status =".
029700      03  WF005  pic x(40) value
029800                   "WF005 Assignment file open fail status =".
029900      03  WF006  pic x(40) value
030000                   "WF006 Position table full - increase max".
030100      03  WF007  pic x(40) value
030200                   "WF007 Worker table full - increase max  ".
030300      03  WF008  pic x(40) value
030400                   "WF008 Task table full - increase max    ".
030500      03  WF009  pic x(40) value
030600                   "WF009 New-assign file open fail status =".
030700      03  WF010  pic x(40) value
030800                   "WF010 Date range exceeds table capacity ".
030900      03  WF011  pic x(40) value
031000                   "WF011 KPI report open failed    status =".
031100*
031200*      ---------------------------------------------------------
031300*      KPI / summary block, computed by aa060/aa065 and printed
031400*      one field at a time by aa070.
031500*      ---------------------------------------------------------
031600*
031700               copy "wswfkpi.cob".
031800*
031900*      ---------------------------------------------------------
032000*      Report print line - a label/value line for the KPI and
032100*      summary section, redefined as the assignment detail line.
032200*      ---------------------------------------------------------
032300*
032400  01   WS-Print-Row.
032500      03  WS-Print-Label          pic x(30) value spaces.
032600      03  filler                  pic x(2)  value spaces.
032700      03  WS-Print-Value          pic x(15) value spaces.
032800      03  WS-Print-Value-Num redefines WS-Print-Value
032900                                   pic z(14)9.
033000      03  WS-Print-Value-Dec redefines WS-Print-Value
033100                                   pic z(9)9.9(4).
033200      03  filler                  pic x(85) value spaces.
033300*
033400  01   WS-Print-Detail redefines WS-Print-Row.
033500      03  WD-Task-Id              pic zzzzzzzz9.
033600      03  filler                  pic x(2)  value spaces.
033700      03  WD-Worker-Id            pic zzzzzzzz9.
033800      03  filler                  pic x(2)  value spaces.
033900      03  WD-Worker-Name          pic x(30).
034000      03  filler                  pic x(2)  value spaces.
034100      03  WD-Pos-Name             pic x(30).
034200      03  filler                  pic x(2)  value spaces.
034300      03  WD-Work-Date            pic 9(8).
034400      03  filler                  pic x(2)  value spaces.
034500      03  WD-Hours                pic z9.
034600      03  filler                  pic x(34) value spaces.
034700*
034800*      Static heading line printed once ahead of the detail rows.
034900*
035000  01   WS-Detail-Heading.
035100      03  filler                  pic x(9)  value "TASK-ID  ".
035200      03  filler                  pic x(2)  value spaces.
035300      03  filler                  pic x(9)  value "WORKER-ID".
035400      03  filler                  pic x(2)  value spaces.
035500      03  filler                  pic x(30) value "WORKER-NAME".
035600      03  filler                  pic x(2)  value spaces.
035700      03  filler                  pic x(30) value "POSITION-NAME".
035800      03  filler                  pic x(2)  value spaces.
035900      03  filler                  pic x(8)  value "WORKDATE".
036000      03  filler                  pic x(2)  value spaces.
036100      03  filler                  pic x(2)  value "HR".
036200      03  filler                  pic x(34) value spaces.
036300*
036400       procedure               division.
036500*      ================================
036600*
036700*      ---------------------------------------------------------
036800*      aa000-Main - overall run sequence.
036900*      ---------------------------------------------------------
037000*
037100       aa000-Main               section.
037200               perform aa010-Open-Files.
037300               perform aa012-Read-Control.
037400               perform aa020-Build-Date-Table.
037500               perform aa022-Load-Positions.
037600               perform aa024-Load-Workers.
037700               perform aa026-Load-Tasks.
037800               perform aa028-Load-Assignments.
037900               perform aa029-Mark-Candidates.
038000               initialize WF-Kpi-Block.
038100               if Ctl-Method-Greedy
038200                   perform aa045-Assign-Greedy
038300               else
038400                   perform aa040-Assign-Optimal
038500               end-if.
038600               perform aa060-Compute-Kpis.
038700               perform aa065-Compute-Summary.
038800               perform aa070-Print-Kpi-Report.
038900               perform aa090-Close-Files.
039000               stop run.
039100*
039200       aa010-Open-Files         section.
039250*      Opened in SELECT order, abending on the first bad status -
039260*      same house rule as wfsched and wfload use.
039300               open input WF-Control-File.
039400               if WF-Ctl-Status not = "00"
039500                   display WF001 WF-Ctl-Status
039600                   perform zz099-Abend
039700               end-if.
039800               open input WF-Position-File.
039900               if WF-Pos-Status not = "00"
040000                   display WF002 WF-Pos-Status
040100                   perform zz099-Abend
040200               end-if.
040300               open input WF-Worker-File.
040400               if WF-Wkr-Status not = "00"
040500                   display WF003 WF-Wkr-Status
040600                   perform zz099-Abend
040700               end-if.
040800               open input WF-Task-File.
040900               if WF-Tsk-Status not = "00"
041000                   display WF004 WF-Tsk-Status
041100                   perform zz099-Abend
041200               end-if.
041300               open input WF-Assignment-File.
041400               if WF-Asg-Status not = "00"
041500                   display WF005 WF-Asg-Status
041600                   perform zz099-Abend
041700               end-if.
041800               open output WF-New-Asg-File.
041900               if WF-Nas-Status not = "00"
042000                   display WF009 WF-Nas-Status
042100                   perform zz099-Abend
042200               end-if.
042300               open output Print-File.
042400               if WF-Prt-Status not = "00"
042500                   display WF011 WF-Prt-Status
042600                   perform zz099-Abend
042700               end-if.
042800*
042900       aa010-Exit.
043000               exit.
043100*
043200*      ---------------------------------------------------------
043300*      aa012-Read-Control - defaults per the 1998/99 Y2K review:
043400*      missing start date defaults to today, missing end date
043500*      defaults to the (possibly defaulted) start date.
043600*      ---------------------------------------------------------
043700*
043800       aa012-Read-Control       section.
043900               move 1 to WS-Control-Rrn.
044000               read WF-Control-File
044100                   invalid key
044200                       perform zz095-Default-Control
044300               end-read.
044400               if Ctl-Start-Date = zero
044500                   perform zz095-Default-Control
044600               end-if.
044700               if Ctl-End-Date = zero
044800                   move Ctl-Start-Date to Ctl-End-Date
044900               end-if.
045000*
045100       zz095-Default-Control    section.
045150*      Method defaults to LP - Largest task, best-fit worker -
045160*      when the control record carries none at all.
045200               accept WS-Today-YYMMDD from date.
045300               if WS-Today-YY < 50
045400                   move 20 to WS-Today-CC
045500               else
045600                   move 19 to WS-Today-CC
045700               end-if.
045800               move WS-Today-YY to WS-Today-YY2.
045900               move WS-Today-Mm to WS-Today-Mm2.
046000               move WS-Today-Dd to WS-Today-Dd2.
046100               move WS-Today-Full-Num to Ctl-Start-Date.
046200               move zero to Ctl-End-Date.
046300               move "LP  " to Ctl-Method.
046400*
046500*      ---------------------------------------------------------
046600*      aa020 - build the calendar date table for the run range.
046700*      ---------------------------------------------------------
046800*
046900       aa020-Build-Date-Table   section.
047000               move zero to WS-Days-In-Range.
047100               move Ctl-Start-Date to WS-Save-Date.
047200               perform aa021-Build-One-Date
047300                   until WS-Save-Date > Ctl-End-Date.
047400*
047500       aa021-Build-One-Date     section.
047600               if WS-Days-In-Range >= WS-Max-Dates
047700                   display WF010 spaces
047800                   perform zz099-Abend
047900               end-if.
048000               add 1 to WS-Days-In-Range.
048100               move WS-Save-Date
048200-         to WS-Date-Ymd (WS-Days-In-Range).
048300               perform zz060-Add-One-Day.
048400*
048500*      ---------------------------------------------------------
048600*      aa022 - load the position master (id/name only).
048700*      ---------------------------------------------------------
048800*
048900       aa022-Load-Positions     section.
049000               move zero to WS-Pos-Cnt.
049100               move "N" to WS-Eof-Sw.
049200               read WF-Position-File
049300                   at end move "Y" to WS-Eof-Sw
049400               end-read.
049500               perform aa023-Read-Pos-Rec
049600                   until WS-Eof.
049700*
049800       aa023-Read-Pos-Rec       section.
049850*      Id/name only carried forward - the master's other columns
049860*      are not needed once the KPI report is written.
049900               if WS-Pos-Cnt >= WS-Max-Positions
050000                   display WF006 spaces
050100                   perform zz099-Abend
050200               end-if.
050300               add 1 to WS-Pos-Cnt.
050400               move Pos-Id to WS-Pos-Mstr-Id (WS-Pos-Cnt).
050500               move Pos-Name to WS-Pos-Mstr-Name (WS-Pos-Cnt).
050600               read WF-Position-File
050700                   at end move "Y" to WS-Eof-Sw
050800               end-read.
050900*
051000*      ---------------------------------------------------------
051100*      aa024 - load the worker master, one occurrence per worker,
051200*      daily load array zeroed for this run.
051300*      ---------------------------------------------------------
051400*
051500       aa024-Load-Workers       section.
051600               move zero to WS-Wkr-Mstr-Cnt.
051700               move "N" to WS-Eof-Sw.
051800               read WF-Worker-File
051900                   at end move "Y" to WS-Eof-Sw
052000               end-read.
052100               perform aa025-Read-Wkr-Rec
052200                   until WS-Eof.
052300*
052400       aa025-Read-Wkr-Rec       section.
052420*      Total-load and the daily array both start at zero here -
052440*      pre-existing load is folded in later by aa047, never read
052460*      back off the worker master itself.
052500               if WS-Wkr-Mstr-Cnt >= WS-Max-Workers
052600                   display WF007 spaces
052700                   perform zz099-Abend
052800               end-if.
052900               add 1 to WS-Wkr-Mstr-Cnt.
053000               move Wkr-Id to WS-Wkr-Id (WS-Wkr-Mstr-Cnt).
053100               move Wkr-Name to WS-Wkr-Name (WS-Wkr-Mstr-Cnt).
053200               move Wkr-Pos-Id to WS-Wkr-Pos-Id (WS-Wkr-Mstr-Cnt).
053300               move zero to WS-Wkr-Total-Load (WS-Wkr-Mstr-Cnt).
053400               perform zz015-Zero-Wkr-Hours.
053500               read WF-Worker-File
053600                   at end move "Y" to WS-Eof-Sw
053700               end-read.
053800*
053900       zz015-Zero-Wkr-Hours     section.
053920*      Full table width zeroed regardless of the run's actual date
053940*      range, so the array is safe however aa020 sizes it later.
054000               perform zz016-Zero-One-Day
054100                   varying Dat-Ix from 1 by 1
054200                   until Dat-Ix > WS-Max-Dates.
054300*
054400       zz016-Zero-One-Day       section.
054450*      One table cell per pass - kept as its own paragraph purely
054460*      so PERFORM VARYING has something to call.
054500               move zero to WS-Wkr-Load (WS-Wkr-Mstr-Cnt Dat-Ix).
054600*
054700*      ---------------------------------------------------------
054800*      aa026 - load the task file, already in date/task-id order.
054900*      ---------------------------------------------------------
055000*
055100       aa026-Load-Tasks         section.
055200               move zero to WS-Tsk-Cnt.
055300               move "N" to WS-Eof-Sw.
055400               read WF-Task-File
055500                   at end move "Y" to WS-Eof-Sw
055600               end-read.
055700               perform aa027-Read-Tsk-Rec
055800                   until WS-Eof.
055900*
056000       aa027-Read-Tsk-Rec       section.
056050*      All four indicator switches (already/candidate/processed/
056060*      assigned) default "N" from the table's VALUE clause - only
056070*      the first is ever touched here, the rest wait for aa028
056080*      onward.
056100               if WS-Tsk-Cnt >= WS-Max-Tasks
056200                   display WF008 spaces
056300                   perform zz099-Abend
056400               end-if.
056500               add 1 to WS-Tsk-Cnt.
056600               move Tsk-Id to WS-Tsk-Id (WS-Tsk-Cnt).
056700               move Tsk-Pos-Id to WS-Tsk-Pos-Id (WS-Tsk-Cnt).
056800               move Tsk-Duration to WS-Tsk-Duration (WS-Tsk-Cnt).
056900               move Tsk-Date to WS-Tsk-Date (WS-Tsk-Cnt).
057000               read WF-Task-File
057100                   at end move "Y" to WS-Eof-Sw
057200               end-read.
057300*
057400*      ---------------------------------------------------------
057500*      aa028 - existing assignments only mark a task as already
057600*      covered, whether or not they carry a worker id - see
057700*      BUSINESS RULES, pre-existing assignments never count
057800*      against this run's daily cap.
057900*      ---------------------------------------------------------
058000*
058100       aa028-Load-Assignments   section.
058200               move "N" to WS-Eof-Sw.
058300               perform aa031-Read-Asg-Rec thru aa031-Exit
058400                   until WS-Eof.
058500*
058600       aa031-Read-Asg-Rec.
058700               read WF-Assignment-File
058800                   at end move "Y" to WS-Eof-Sw
058900                   not at end
059000                       perform aa033-Process-Assignment
059050-         thru aa033-Exit
059100               end-read.
059110*
059120       aa031-Exit.  exit.
059130*
059140       aa033-Process-Assignment.
059145*      A worker id on the existing record is not carried into the
059148*      task table at all - only the already-covered flag matters
059149*      to this run.
059150               move Asg-Task-Id to WS-Search-Id.
059160               perform zz070-Find-Task-By-Id.
059170               if WS-Not-Found
059180                   go to aa033-Exit
059190               end-if.
059200               set WS-Tsk-Already (Tkx) to true.
059800*
059900       aa033-Exit.  exit.
059950*
060000*      ---------------------------------------------------------
060100*      aa029 - candidate = in range and not already assigned;
060200*      also builds the distinct-position table for Sum-Total-Pos.
060300*      ---------------------------------------------------------
060400*
060500       aa029-Mark-Candidates    section.
060600               move zero to WS-Candidate-Cnt.
060700               move zero to WS-Distinct-Pos-Cnt.
060800               perform aa034-Chk-One-Task
060900                   varying Tkx from 1 by 1
061000                   until Tkx > WS-Tsk-Cnt.
061100*
061200       aa034-Chk-One-Task       section.
061300               if not WS-Tsk-Already (Tkx)
061400                   and WS-Tsk-Date (Tkx) not < Ctl-Start-Date
061500                   and WS-Tsk-Date (Tkx) not > Ctl-End-Date
061600                   set WS-Tsk-Candid (Tkx) to true
061700                   add 1 to WS-Candidate-Cnt
061800                   move WS-Tsk-Pos-Id (Tkx) to WS-Search-Id
061900                   perform zz110-Register-Distinct-Pos
062000               end-if.
062100*
062200       zz110-Register-Distinct-Pos section.
062250*      First-encounter order is fine here - Sum-Total-Pos only
062260*      needs a count, not a sorted list.
062300               move "N" to WS-Found-Sw.
062400               perform zz111-Scan-One-Distinct
062500                   varying Dpx from 1 by 1
062600                   until Dpx > WS-Distinct-Pos-Cnt.
062700               if not WS-Found
062800                   add 1 to WS-Distinct-Pos-Cnt
062900                   move WS-Search-Id
063000-         to WS-Dpos-Id (WS-Distinct-Pos-Cnt)
063100               end-if.
063200*
063300       zz111-Scan-One-Distinct  section.
063400               if WS-Dpos-Id (Dpx) = WS-Search-Id
063500                   move "Y" to WS-Found-Sw
063600               end-if.
063700*
063800*      ---------------------------------------------------------
063900*      aa040 - OPTIMAL method: days ascending, within a day pick
064000*      the largest remaining candidate (ties to lowest task id)
064100*      and give it to the best-fitting worker, repeat until the
064200*      day has no more assignable candidates.
064300*      ---------------------------------------------------------
064400*
064500       aa040-Assign-Optimal     section.
064600               perform aa041-Assign-One-Day
064700                   varying Dat-Ix from 1 by 1
064800                   until Dat-Ix > WS-Days-In-Range.
064900*
065000       aa041-Assign-One-Day     section.
065100               move "Y" to WS-Best-Found-Sw.
065200               perform aa042-Pick-Best-Candidate
065300                   until WS-Best-Not-Found.
065400*
065500       aa042-Pick-Best-Candidate section.
065550*      Re-scans the whole task table on every call rather than
065560*      keeping a running index - the table is small enough that
065570*      the simple approach was judged good enough at 1.0.00 and
065580*      has never needed revisiting.
065600               move "N" to WS-Best-Found-Sw.
065700               move zero to WS-Best-Duration.
065800               move zero to WS-Best-Task-Id.
065900               move zero to WS-Best-Tkx.
066000               perform aa043-Scan-One-Task
066100                   varying Tkx from 1 by 1
066200                   until Tkx > WS-Tsk-Cnt.
066300               if WS-Best-Found
066400                   set Tkx to WS-Best-Tkx
066500                   perform zz100-Worker-Fits
066600                   set WS-Tsk-Proc (Tkx) to true
066700                   if WS-Best-Wkr-Found
066800                       perform aa047-Write-One-Assignment
066900                   end-if
067000               end-if.
067100*
067200       aa043-Scan-One-Task      section.
067250*      Largest duration wins; on a tie the lower task id wins, so
067260*      the result is deterministic run to run on the same data.
067300               if not WS-Tsk-Proc (Tkx)
067400                   and WS-Tsk-Candid (Tkx)
067500                   and WS-Tsk-Date (Tkx) = WS-Date-Ymd (Dat-Ix)
067600                   if WS-Tsk-Duration (Tkx) > WS-Best-Duration
067700                       or (WS-Tsk-Duration (Tkx)
067800-         = WS-Best-Duration
067900                       and WS-Tsk-Id (Tkx) < WS-Best-Task-Id)
068000                       move "Y" to WS-Best-Found-Sw
068100                       move WS-Tsk-Duration (Tkx)
068200-         to WS-Best-Duration
068300                       move WS-Tsk-Id (Tkx) to WS-Best-Task-Id
068400                       set WS-Best-Tkx to Tkx
068500                   end-if
068600               end-if.
068700*
068800*      ---------------------------------------------------------
068900*      aa045 - GREEDY method: file order (date, task id ascending)
069000*      already satisfies the group-by-(date,position) ordering
069100*      rule, since eligibility never crosses positions.
069200*      ---------------------------------------------------------
069300*
069400       aa045-Assign-Greedy      section.
069500               perform aa046-Try-One-Task
069600                   varying Tkx from 1 by 1
069700                   until Tkx > WS-Tsk-Cnt.
069800*
069900       aa046-Try-One-Task       section.
069950*      Proc flag is set win or lose, so a task with no fit is not
069960*      retried on a later pass - it simply falls through to the
069970*      unassigned-hours total in aa061.
070000               if WS-Tsk-Candid (Tkx) and not WS-Tsk-Proc (Tkx)
070100                   move WS-Tsk-Date (Tkx) to WS-Search-Date
070200                   perform zz050-Find-Date-Index
070300                   perform zz100-Worker-Fits
070400                   set WS-Tsk-Proc (Tkx) to true
070500                   if WS-Best-Wkr-Found
070600                       perform aa047-Write-One-Assignment
070700                   end-if
070800               end-if.
070900*
071000*      ---------------------------------------------------------
071100*      aa047 - common assignment write, shared by both methods.
071200*      ---------------------------------------------------------
071300*
071400       aa047-Write-One-Assignment section.
071500               set Wkx to WS-Best-Wkx.
071600               set WS-Tsk-Asgd (Tkx) to true.
071700               move WS-Wkr-Id (Wkx) to WS-Tsk-Wkr-Id (Tkx).
071800               add WS-Tsk-Duration (Tkx)
071900-         to WS-Wkr-Load (Wkx Dat-Ix).
072000               add WS-Tsk-Duration (Tkx)
072100-         to WS-Wkr-Total-Load (Wkx).
072200               add WS-Tsk-Duration (Tkx) to Kpi-Assigned-Hrs.
072300               move WS-Tsk-Id (Tkx) to Na-Task-Id.
072400               move WS-Wkr-Id (Wkx) to Na-Worker-Id.
072500               move WS-Wkr-Name (Wkx) to Na-Worker-Name.
072600               move WS-Tsk-Pos-Id (Tkx) to WS-Search-Id.
072700               perform zz058-Lookup-Pos-Name.
072800               move WS-Pos-Name-Hold to Na-Pos-Name.
072900               move WS-Tsk-Date (Tkx) to Na-Work-Date.
073000               move WS-Tsk-Duration (Tkx) to Na-Hours.
073100               write WF-New-Assignment-Record.
073200               if WF-Nas-Status not = "00"
073300                   display WF009 WF-Nas-Status
073400                   perform zz099-Abend
073500               end-if.
073600               add 1 to WS-Assigned-Cnt.
073700*
073800*      ---------------------------------------------------------
073900*      zz100 - eligible worker with the least current load for
074000*      the day that can still take the task; scanning the table
074100*      ascending by Wkr-Id and only replacing on a strictly
074200*      lower load naturally keeps the lowest id among ties.
074300*      ---------------------------------------------------------
074400*
074500       zz100-Worker-Fits        section.
074600               move "N" to WS-Best-Wkr-Sw.
074700               move 9999 to WS-Best-Load.
074800               move zero to WS-Best-Wkx.
074900               perform zz101-Scan-One-Worker thru zz101-Exit
075000                   varying Wkx2 from 1 by 1
075100                   until Wkx2 > WS-Wkr-Mstr-Cnt.
075200*
075300       zz101-Scan-One-Worker.
075400               if WS-Wkr-Pos-Id (Wkx2) not = WS-Tsk-Pos-Id (Tkx)
075420                   go to zz101-Exit
075440               end-if.
075460               if WS-Wkr-Load (Wkx2 Dat-Ix)
075480-         + WS-Tsk-Duration (Tkx) > 8
075500                   go to zz101-Exit
075520               end-if.
075540               if WS-Wkr-Load (Wkx2 Dat-Ix) not < WS-Best-Load
075560                   go to zz101-Exit
075580               end-if.
075600               move "Y" to WS-Best-Wkr-Sw.
075700               move WS-Wkr-Load (Wkx2 Dat-Ix) to WS-Best-Load.
075800               set WS-Best-Wkx to Wkx2.
075900*
076000       zz101-Exit.  exit.
076200*
076500*      ---------------------------------------------------------
076600*      zz050 - locate the date table entry for a given ymd date;
076700*      full scan avoids the index-after-early-exit trap.
076800*      ---------------------------------------------------------
076900*
077000       zz050-Find-Date-Index    section.
077100               move "N" to WS-Found-Sw.
077200               move 1 to WS-Sub.
077300               perform zz051-Scan-Date
077400                   varying Dat-Ix from 1 by 1
077500                   until Dat-Ix > WS-Days-In-Range.
077600               set Dat-Ix to WS-Sub.
077700*
077800       zz051-Scan-Date          section.
077850*      Deliberately keeps scanning past a hit rather than an
077860*      early exit - "not WS-Found" is what stops the moves.
077900               if not WS-Found
078000-         and WS-Date-Ymd (Dat-Ix) = WS-Search-Date
078100                   move "Y" to WS-Found-Sw
078200                   set WS-Sub to Dat-Ix
078300               end-if.
078400*
078500*      ---------------------------------------------------------
078600*      zz058 - position name lookup by id, "Unassigned" when the
078700*      task carries no position or the id is not on the master.
078800*      ---------------------------------------------------------
078900*
079000       zz058-Lookup-Pos-Name    section.
079100               move "N" to WS-Found-Sw.
079200               perform zz059-Scan-One-Pos
079300                   varying Pmx from 1 by 1
079400                   until Pmx > WS-Pos-Cnt.
079500               if not WS-Found
079600                   move "Unassigned" to WS-Pos-Name-Hold
079700               end-if.
079800*
079900       zz059-Scan-One-Pos       section.
079950*      No guard against overwriting a hit on later cells - the
079960*      position table carries no duplicate ids so it does not
079970*      matter in practice.
080000               if WS-Pos-Mstr-Id (Pmx) = WS-Search-Id
080100                   move WS-Pos-Mstr-Name (Pmx) to WS-Pos-Name-Hold
080200                   move "Y" to WS-Found-Sw
080300               end-if.
080400*
080500*      ---------------------------------------------------------
080600*      zz060/zz065 - calendar arithmetic, same method the shop
080700*      has used since the original date-column routines.
080800*      ---------------------------------------------------------
080900*
081000       zz060-Add-One-Day        section.
081100               if WS-Save-Mm = 1 or 3 or 5 or 7 or 8 or 10 or 12
081200                   if WS-Save-Dd >= 31
081300                       move 1 to WS-Save-Dd
081400                       add 1 to WS-Save-Mm
081500                   else
081600                       add 1 to WS-Save-Dd
081700                   end-if
081800               else
081900                   if WS-Save-Mm = 4 or 6 or 9 or 11
082000                       if WS-Save-Dd >= 30
082100                           move 1 to WS-Save-Dd
082200                           add 1 to WS-Save-Mm
082300                       else
082400                           add 1 to WS-Save-Dd
082500                       end-if
082600                   else
082700                       perform zz065-Chk-Leap-Year
082800                       if WS-Leap-Year
082900                           if WS-Save-Dd >= 29
083000                               move 1 to WS-Save-Dd
083100                               add 1 to WS-Save-Mm
083200                           else
083300                               add 1 to WS-Save-Dd
083400                           end-if
083500                       else
083600                           if WS-Save-Dd >= 28
083700                               move 1 to WS-Save-Dd
083800                               add 1 to WS-Save-Mm
083900                           else
084000                               add 1 to WS-Save-Dd
084100                           end-if
084200                       end-if
084300                   end-if
084400               end-if.
084500               if WS-Save-Mm > 12
084600                   move 1 to WS-Save-Mm
084700                   add 1 to WS-Save-Ccyy
084800               end-if.
084900*
085000       zz065-Chk-Leap-Year      section.
085100               move "N" to WS-Leap-Sw.
085200               divide WS-Save-Ccyy by 4 giving WS-Sub
085300                   remainder WS-Rem-4.
085400               if WS-Rem-4 = zero
085500                   move "Y" to WS-Leap-Sw
085600                   divide WS-Save-Ccyy by 100 giving WS-Sub
085700                       remainder WS-Rem-100
085800                   if WS-Rem-100 = zero
085900                       move "N" to WS-Leap-Sw
086000                       divide WS-Save-Ccyy by 400 giving WS-Sub
086100                           remainder WS-Rem-400
086200                       if WS-Rem-400 = zero
086300                           move "Y" to WS-Leap-Sw
086400                       end-if
086500                   end-if
086600               end-if.
086700*
086800*      ---------------------------------------------------------
086900*      zz070 - locate a task table entry by task id.
087000*      ---------------------------------------------------------
087100*
087200       zz070-Find-Task-By-Id    section.
087300               move "N" to WS-Found-Sw.
087400               move 1 to WS-Sub.
087500               perform zz071-Scan-Task
087600                   varying Tkx from 1 by 1
087650                   until Tkx > WS-Tsk-Cnt or WS-Found.
087800               if WS-Found
087900                   set Tkx to WS-Sub
088000               end-if.
088050*
088080       zz070-Exit.  exit section.
088090*
088200       zz071-Scan-Task.
088300               if WS-Tsk-Id (Tkx) = WS-Search-Id
088400                   move "Y" to WS-Found-Sw
088500                   set WS-Sub to Tkx
088600               end-if.
088650*
088680       zz071-Exit.  exit.
088700*
088800*      ---------------------------------------------------------
088900*      zz080 - locate a worker table entry by worker id.
089000*      ---------------------------------------------------------
089100*
089200       zz080-Find-Worker-Ix     section.
089300               move "N" to WS-Found-Sw.
089400               move 1 to WS-Sub.
089500               perform zz081-Scan-One-Worker
089600                   varying Wkx from 1 by 1
089700                   until Wkx > WS-Wkr-Mstr-Cnt.
089800               if WS-Found
089900                   set Wkx to WS-Sub
090000               end-if.
090100*
090200       zz081-Scan-One-Worker    section.
090300               if not WS-Found and WS-Wkr-Id (Wkx) = WS-Search-Id
090400                   move "Y" to WS-Found-Sw
090500                   set WS-Sub to Wkx
090600               end-if.
090700*
090800*      ---------------------------------------------------------
090900*      aa060 - KPI computation; utilization and Gini both fall
091000*      back to zero on a zero denominator per BUSINESS RULES.
091100*      ---------------------------------------------------------
091200*
091300       aa060-Compute-Kpis       section.
091400               move WS-Wkr-Mstr-Cnt to Kpi-Total-Workers.
091500               move WS-Candidate-Cnt to Kpi-Total-Tasks.
091600               perform aa061-Sum-Unassigned-Hrs
091700                   varying Tkx from 1 by 1
091800                   until Tkx > WS-Tsk-Cnt.
091900               move zero to Kpi-Max-Load.
092000               perform aa062-Scan-Worker-Max
092100                   varying Wkx from 1 by 1
092200                   until Wkx > WS-Wkr-Mstr-Cnt.
092300               if WS-Wkr-Mstr-Cnt > zero
092400-         and WS-Days-In-Range > zero
092500                   compute Kpi-Utilization rounded =
092600                       Kpi-Assigned-Hrs /
092700                       (WS-Wkr-Mstr-Cnt * 8 * WS-Days-In-Range)
092800               else
092900                   move zero to Kpi-Utilization
093000               end-if.
093100               perform zz200-Compute-Gini.
093200*
093300       aa061-Sum-Unassigned-Hrs section.
093350*      Candid-and-not-Asgd, not Candid-and-not-Proc - a candidate
093360*      the Greedy/Optimal pass looked at but could not place still
093370*      counts as unassigned hours.
093400               if WS-Tsk-Candid (Tkx) and not WS-Tsk-Asgd (Tkx)
093500                   add WS-Tsk-Duration (Tkx) to Kpi-Unassigned-Hrs
093600               end-if.
093700*
093800       aa062-Scan-Worker-Max    section.
093850*      Highest single-day load across every worker and day - used
093860*      as a rough overload indicator on the KPI report.
093900               perform aa063-Scan-One-Day
094000                   varying Dat-Ix from 1 by 1
094100                   until Dat-Ix > WS-Days-In-Range.
094200*
094300       aa063-Scan-One-Day       section.
094400               if WS-Wkr-Load (Wkx Dat-Ix) > Kpi-Max-Load
094500                   move WS-Wkr-Load (Wkx Dat-Ix) to Kpi-Max-Load
094600               end-if.
094700*
094800*      ---------------------------------------------------------
094900*      zz200 - Gini coefficient; 2n*mean(load) reduces to
095000*      2*n*total_load, avoiding any fractional mean value.
095100*      ---------------------------------------------------------
095200*
095300       zz200-Compute-Gini       section.
095400               move zero to WS-Gini-Sum.
095500               if WS-Wkr-Mstr-Cnt > zero
095600-         and Kpi-Assigned-Hrs > zero
095700                   perform zz201-Gini-Outer
095800                       varying WS-Sub from 1 by 1
095900                       until WS-Sub > WS-Wkr-Mstr-Cnt
096000                   compute Kpi-Gini rounded =
096100                       WS-Gini-Sum /
096200                       (2 * WS-Wkr-Mstr-Cnt * Kpi-Assigned-Hrs)
096300               else
096400                   move zero to Kpi-Gini
096500               end-if.
096600*
096700       zz201-Gini-Outer         section.
096800               perform zz202-Gini-Inner
096900                   varying WS-Sub2 from 1 by 1
097000                   until WS-Sub2 > WS-Wkr-Mstr-Cnt.
097100*
097200       zz202-Gini-Inner         section.
097300               set Wkx to WS-Sub.
097400               set Wkx2 to WS-Sub2.
097500               if WS-Wkr-Total-Load (Wkx)
097600-         >= WS-Wkr-Total-Load (Wkx2)
097700                   compute WS-Gini-Diff = WS-Wkr-Total-Load (Wkx)
097800-         - WS-Wkr-Total-Load (Wkx2)
097900               else
098000                   compute WS-Gini-Diff = WS-Wkr-Total-Load (Wkx2)
098100-         - WS-Wkr-Total-Load (Wkx)
098200               end-if.
098300               add WS-Gini-Diff to WS-Gini-Sum.
098400*
098500*      ---------------------------------------------------------
098600*      aa065 - summary counters.
098700*      ---------------------------------------------------------
098800*
098900       aa065-Compute-Summary    section.
099000               move WS-Assigned-Cnt to Sum-Assigned-Tasks.
099100               subtract WS-Assigned-Cnt from WS-Candidate-Cnt
099200                   giving Sum-Unassnd-Tasks.
099300               move WS-Distinct-Pos-Cnt to Sum-Total-Pos.
099400*
099500*      ---------------------------------------------------------
099600*      aa070 - KPI / summary report, then one detail line per
099700*      new assignment made this run.
099800*      ---------------------------------------------------------
099900*
100000       aa070-Print-Kpi-Report   section.
100100               perform aa071-Print-Kpi-Lines.
100200               perform aa072-Print-Summary-Lines.
100300               perform aa073-Print-Detail-Lines
100400                   varying Tkx from 1 by 1
100500                   until Tkx > WS-Tsk-Cnt.
100600*
100700       aa071-Print-Kpi-Lines    section.
100750*      One label/value line at a time through WS-Print-Row - no
100760*      heading/detail group structure needed since the layout is
100770*      fixed and short, unlike the position-column report in
100780*      wfsched.
100800               move spaces to WS-Print-Row.
100900               move "WORKFORCE TASK ASSIGNMENT - KPI REPORT"
101000                   to WS-Print-Label.
101100          write Print-Line from WS-Print-Row after advancing 1.
101200               move spaces to WS-Print-Row.
101300          write Print-Line from WS-Print-Row after advancing 1.
101400               move spaces to WS-Print-Row.
101450*      Zoned numeric edit picture, not the decimal one - whole
101460*      counts only from here down to the load figure.
101500               move "Total Workers" to WS-Print-Label.
101600               move Kpi-Total-Workers to WS-Print-Value-Num.
101700          write Print-Line from WS-Print-Row after advancing 1.
101800               move spaces to WS-Print-Row.
101900               move "Total Candidate Tasks" to WS-Print-Label.
102000               move Kpi-Total-Tasks to WS-Print-Value-Num.
102100          write Print-Line from WS-Print-Row after advancing 1.
102200               move spaces to WS-Print-Row.
102300               move "Assigned Hours" to WS-Print-Label.
102400               move Kpi-Assigned-Hrs to WS-Print-Value-Num.
102500          write Print-Line from WS-Print-Row after advancing 1.
102600               move spaces to WS-Print-Row.
102700               move "Unassigned Hours" to WS-Print-Label.
102800               move Kpi-Unassigned-Hrs to WS-Print-Value-Num.
102900          write Print-Line from WS-Print-Row after advancing 1.
103000               move spaces to WS-Print-Row.
103100               move "Max Worker Daily Load" to WS-Print-Label.
103200               move Kpi-Max-Load to WS-Print-Value-Num.
103300          write Print-Line from WS-Print-Row after advancing 1.
103400               move spaces to WS-Print-Row.
103450*      Decimal edit picture from here down - both KPIs are
103460*      ratios, not counts.
103500               move "Utilization Rate" to WS-Print-Label.
103600               move Kpi-Utilization to WS-Print-Value-Dec.
103700          write Print-Line from WS-Print-Row after advancing 1.
103800               move spaces to WS-Print-Row.
103900               move "Gini Coefficient" to WS-Print-Label.
104000               move Kpi-Gini to WS-Print-Value-Dec.
104100          write Print-Line from WS-Print-Row after advancing 1.
104200*
104300       aa072-Print-Summary-Lines section.
104350*      Summary block re-uses WS-Print-Row for its own label/value
104360*      lines, then switches the print field to the detail heading
104370*      literal for the block that follows.
104400               move spaces to WS-Print-Row.
104500          write Print-Line from WS-Print-Row after advancing 1.
104600               move spaces to WS-Print-Row.
104700               move "Assigned Tasks" to WS-Print-Label.
104800               move Sum-Assigned-Tasks to WS-Print-Value-Num.
104900          write Print-Line from WS-Print-Row after advancing 1.
105000               move spaces to WS-Print-Row.
105100               move "Unassigned Tasks" to WS-Print-Label.
105200               move Sum-Unassnd-Tasks to WS-Print-Value-Num.
105300          write Print-Line from WS-Print-Row after advancing 1.
105400               move spaces to WS-Print-Row.
105500               move "Distinct Positions" to WS-Print-Label.
105600               move Sum-Total-Pos to WS-Print-Value-Num.
105700          write Print-Line from WS-Print-Row after advancing 1.
105800               move spaces to WS-Print-Row.
105900          write Print-Line from WS-Print-Row after advancing 1.
106000          write Print-Line from WS-Detail-Heading after
106100-         advancing 1.
106200*
106300       aa073-Print-Detail-Lines section.
106350*      Only tasks this run actually placed are printed - an
106360*      unassigned candidate never gets a detail line, only a
106370*      count in the summary block above.
106400               if WS-Tsk-Asgd (Tkx)
106500                   move spaces to WS-Print-Detail
106600                   move WS-Tsk-Id (Tkx) to WD-Task-Id
106700                   move WS-Tsk-Wkr-Id (Tkx) to WS-Search-Id
106800                   perform zz080-Find-Worker-Ix
106900                   if WS-Found
107000                       move WS-Wkr-Id (Wkx) to WD-Worker-Id
107100                       move WS-Wkr-Name (Wkx) to WD-Worker-Name
107200                   end-if
107300                   move WS-Tsk-Pos-Id (Tkx) to WS-Search-Id
107400                   perform zz058-Lookup-Pos-Name
107500                   move WS-Pos-Name-Hold to WD-Pos-Name
107600                   move WS-Tsk-Date (Tkx) to WD-Work-Date
107700                   move WS-Tsk-Duration (Tkx) to WD-Hours
107800                   write Print-Line from WS-Print-Detail
107900-                      after advancing 1
108000               end-if.
108100*
108200*      ---------------------------------------------------------
108300*      aa090 - close all files before stopping the run.
108400*      ---------------------------------------------------------
108500*
108600       aa090-Close-Files        section.
108700               close WF-Control-File
108800                     WF-Position-File
108900                     WF-Worker-File
109000                     WF-Task-File
109100                     WF-Assignment-File
109200                     WF-New-Asg-File
109300                     Print-File.
109400*
109500*      ---------------------------------------------------------
109600*      zz099 - fatal abend, message already displayed by caller.
109700*      ---------------------------------------------------------
109800*
109900       zz099-Abend              section.
110000               display "WFASSIGN ABENDING - SEE MESSAGE ABOVE".
110100               stop run.
