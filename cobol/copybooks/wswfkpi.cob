000100* ******************************************
000200*                                           *
000300*   Working Storage For The KPI / Summary   *
000400*         Block Built By wfassign           *
000500*                                           *
000600*      Not a file record - printed onto     *
000700*      the KPI report one field at a time.  *
000800* ******************************************
000900*
001000*  16/12/25 vbc - Created.
001100*  27/12/25 vbc - Both rate fields now zeroed by the initialize
001200*                 of WF-Kpi-Block at start of run.
001300*
001400  01  WF-Kpi-Block.
001500*     Assigned hrs / (workers * 8 * days), 4 dp round-half-up.
001600      03  Kpi-Figures                          comp-3.
001700      05  Kpi-Utilization     pic 9(1)v9(4).
001800*     Gini coefficient of the per-worker loads, 4 dp round.
001900      05  Kpi-Gini            pic 9(1)v9(4).
002000      03  Kpi-Max-Load         pic 9(4)  comp.
002200      03  Kpi-Unassigned-Hrs   pic 9(6)  comp.
002300      03  Kpi-Total-Workers    pic 9(6)  comp.
002400      03  Kpi-Total-Tasks      pic 9(6)  comp.
002500      03  Kpi-Assigned-Hrs     pic 9(6)  comp.
002600      03  Sum-Assigned-Tasks   pic 9(6)  comp.
002700      03  Sum-Unassnd-Tasks    pic 9(6)  comp.
002800      03  Sum-Total-Pos        pic 9(6)  comp.
002900      03  filler               pic x(20).
003000*
