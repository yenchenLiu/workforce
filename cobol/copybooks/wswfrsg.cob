000100* ******************************************
000200*                                           *
000300*   Record Definition For Raw Assignment    *
000400*         Seed File (wfload input only)     *
000500*      Carries no date or hours - both      *
000600*      are copied from the referenced       *
000700*      task record when loaded              *
000800* ******************************************
000900*  File size 18 bytes padded to 20 by filler.
001000*
001100*  12/12/25 vbc - Created for the seed loader.
001200*
001300  01  WF-Raw-Assignment-Record.
001400*     Task being worked - must already exist in the task seed file
001500      03  Rsg-Task-Id          pic 9(9).
001600*     Worker to assign it to.
001700      03  Rsg-Worker-Id        pic 9(9).
001800      03  filler               pic x(2).
001900*
