000100* ******************************************
000200*                                           *
000300*   Record Definition For Assignment File   *
000400*                                           *
000500*      Sequential, sorted by Asg-Work-Date  *
000600*      Also written as the result of a      *
000700*      wfassign run (Asg- fields reused     *
000800*      for a New-Assignment before edit -   *
000900*      see wswfnasg.cob for that layout)    *
001000* ******************************************
001100*  File size 28 bytes.  Exact fit, no room for growth filler.
001200*
001300*  05/12/25 vbc - Created.
001400*  11/12/25 vbc - A (worker, task) pair is unique - one worker hol
001500*                 at most one assignment per task.  Enforced by th
001600*                 caller, not by this layout.
001700*
001800  01  WF-Assignment-Record.
001900*     Worker assigned.  Zero = task carried in the file with no
002000*     worker yet picked (an unassigned task line - see wfsched.cbl
002100      03  Asg-Worker-Id        pic 9(9).
002200*     Task being worked.
002300      03  Asg-Task-Id          pic 9(9).
002400*     Date the work is booked to, ccyymmdd.  Equals the task's dat
002500      03  Asg-Work-Date        pic 9(8).
002600*     Hours booked, 0 thru 99.  Equals the task's duration.
002700      03  Asg-Hours            pic 9(2).
002800*
