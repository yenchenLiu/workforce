000100* ******************************************
000200*                                           *
000300*   Record Definition For New-Assignment    *
000400*       Result File (wfassign output)       *
000500*      Written in the order assignments     *
000600*      are made during the run              *
000700* ******************************************
000800*  File size 97 bytes, 9 filler for growth.
000900*
001000*  14/12/25 vbc - Created.
001100*  22/12/25 vbc - Added Na-Pos-Name so the KPI report does not nee
001200*                 a second pass over the position table to print i
001300*
001400  01  WF-New-Assignment-Record.
001500*     Task that was assigned.
001600      03  Na-Task-Id           pic 9(9).
001700*     Worker chosen for it.
001800      03  Na-Worker-Id         pic 9(9).
001900*     Worker's name, carried so the KPI report needs no lookup.
002000      03  Na-Worker-Name       pic x(30).
002100*     Position name of the task, or "Unassigned" if it carries non
002200      03  Na-Pos-Name          pic x(30).
002300*     Work date, ccyymmdd.  Equals the task's date.
002400      03  Na-Work-Date         pic 9(8).
002500*     Hours booked.  Equals the task's duration.
002600      03  Na-Hours             pic 9(2).
002700      03  filler               pic x(9).
002800*
