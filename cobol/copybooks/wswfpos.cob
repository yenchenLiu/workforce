000100* ******************************************
000200*                                           *
000300*   Record Definition For Position          *
000400*            Master File                    *
000500*      Uses Pos-Id as key                   *
000600* ******************************************
000700*  File size 39 bytes.  Exact fit, no room for growth filler.
000800*
000900*  03/12/25 vbc - Created.
001000*  19/12/25 vbc - Renamed from job-code table to Position master
001100*                 once Scheduling spun off as its own subsystem.
001200*
001300  01  WF-Position-Record.
001400*     Unique position identifier, assigned by the loader.
001500      03  Pos-Id               pic 9(9).
001600*     Position name, unique, e.g. "Forklift Operator".
001700      03  Pos-Name             pic x(30).
001800*
