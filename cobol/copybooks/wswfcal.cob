000100* ******************************************
000200*                                           *
000300*   Calendar Constant Tables For Scheduling *
000400*                                           *
000500*   Days-per-month and month-abbreviation   *
000600*   tables, loaded once as literals and     *
000700*   redefined as OCCURS for a SEARCH/index  *
000800*   lookup - no intrinsic FUNCTIONs used.   *
000900*   Leap-year Februarys are handled by the  *
001000*   caller adding a day, not by this table. *
001100* ******************************************
001200*
001300*  15/12/25 vbc - Created, lifted from this shop's house date
001400*                 conversion idiom, used by the Scheduling batch.
001500*
001600  01  WF-Days-In-Month-Values.
001700      03  filler  pic 9(24) value "312831303130313130313031".
001800  01  WF-Days-In-Month-Table redefines WF-Days-In-Month-Values.
001900      03  WF-Days-In-Month  pic 99  occurs 12.
002000*
002100  01  WF-Month-Name-Values.
002200      03  filler  pic x(36) value "JanFebMarAprMayJunJulAugSepOct"
002300-     "NovDec".
002400  01  WF-Month-Name-Table redefines WF-Month-Name-Values.
002500      03  WF-Month-Name      pic x(3) occurs 12.
002600*
