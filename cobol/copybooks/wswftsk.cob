000100* ******************************************
000200*                                           *
000300*   Record Definition For Task File         *
000400*                                           *
000500*      Sequential, sorted by Tsk-Date       *
000600*         then Tsk-Id ascending             *
000700* ******************************************
000800*  File size 28 bytes.  Exact fit, no room for growth filler.
000900*
001000*  04/12/25 vbc - Created.
001100*  10/12/25 vbc - Tsk-Pos-Id added so a task can demand a position
001200*                 zero means any worker with no position may take
001300*
001400  01  WF-Task-Record.
001500*     Unique task identifier.
001600      03  Tsk-Id               pic 9(9).
001700*     Position required to perform this task.  Zero = none.
001800      03  Tsk-Pos-Id           pic 9(9).
001900*     Hours of work demanded, 0 thru 99.
002000      03  Tsk-Duration         pic 9(2).
002100*     Date the task falls on, ccyymmdd.
002200      03  Tsk-Date             pic 9(8).
002300*
