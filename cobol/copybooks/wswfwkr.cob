000100* ******************************************
000200*                                           *
000300*   Record Definition For Worker            *
000400*            Master File                    *
000500*      Uses Wkr-Id as key                   *
000600* ******************************************
000700*  File size 48 bytes.  Exact fit, no room for growth filler.
000800*
000900*  03/12/25 vbc - Created.
001000*  07/12/25 vbc - Wkr-Pos-Id added, zero means the worker holds no
001100*                 position (was a separate flag byte, dropped).
001200*  19/12/25 vbc - Renamed from Emp-No/Emp-Name style fields to the
001300*                 Scheduling subsystem's own Wkr- prefix.
001400*
001500  01  WF-Worker-Record.
001600*     Unique worker identifier, assigned by the loader.
001700      03  Wkr-Id               pic 9(9).
001800*     Worker's full name.
001900      03  Wkr-Name             pic x(30).
002000*     Position held.  Zero = worker holds no position and can only
002100*     be matched to tasks that also carry no position.
002200      03  Wkr-Pos-Id           pic 9(9).
002300*
