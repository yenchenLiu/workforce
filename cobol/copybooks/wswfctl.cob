000100* ******************************************
000200*                                           *
000300*   Record Definition For WF Control File   *
000400*      Uses RRN = 1                         *
000500*                                           *
000600*   Carries the run parameters for a        *
000700*   Scheduling batch step - date range,     *
000800*   assignment method, truncate switch.     *
000900* ******************************************
001000*  File size 29 bytes padded to 50 by filler.
001100*
001200*  13/12/25 vbc - Created.
001300*  20/12/25 vbc - Ctl-Date-Parts redefine added so wfsched/wfassig
001400*                 do not each have to break the dates down by hand
001500*
001600  01  WF-Control-Record.
001700      03  Ctl-Dates.
001800*         Start of the requested range, ccyymmdd.  Zero = today.
001900      05  Ctl-Start-Date       pic 9(8).
002000*         End of the requested range, ccyymmdd.  Zero = Start date
002100      05  Ctl-End-Date         pic 9(8).
002200      03  Ctl-Date-Parts redefines Ctl-Dates.
002300      05  Ctl-Start-Parts.
002400      07  Ctl-Start-CCYY       pic 9(4).
002500      07  Ctl-Start-MM         pic 99.
002600      07  Ctl-Start-DD         pic 99.
002700      05  Ctl-End-Parts.
002800      07  Ctl-End-CCYY         pic 9(4).
002900      07  Ctl-End-MM           pic 99.
003000      07  Ctl-End-DD           pic 99.
003100*     Assignment strategy for wfassign.  "LP  " = optimal (the
003200*     default), "GRDY" = greedy load-balancing.  Ignored by wfsche
003300      03  Ctl-Method           pic x(4).
003400      88  Ctl-Method-Optimal   value "LP  ".
003500      88  Ctl-Method-Greedy    value "GRDY".
003600*     Y = wfload wipes Positions/Workers/Tasks/Assignments before
003700*     loading the seed files.  N = seed records are appended.
003800      03  Ctl-Truncate-Sw      pic x.
003900      88  Ctl-Truncate-Yes     value "Y".
004000      88  Ctl-Truncate-No      value "N".
004100      03  filler               pic x(21).
004200*
